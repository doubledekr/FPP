000100******************************************************************
000200*   CONT01  --  CONTENT ITEM RECORD (FILE CONTFILE)
000300*   APPLICATION : SUBSCRIBER PERSONALIZATION & SCORING
000400*   LRECL = 120, FIXED, SEQUENTIAL, FILE ORDER (NEWSLETTER BUILD
000500*   ORDER, NOT KEYED).  LOADED WHOLE INTO WKS-CONTENT-TABLE --
000600*   EDITORIAL RUNS RARELY EXCEED 50 ITEMS PER ISSUE.
000700******************************************************************
000800* 09/22/1993 REV. R.OCHOA     ORIGINAL LAYOUT, ADDED WHEN THE
000900*                             NEWSLETTER WENT TO MULTI-SECTION
001000*                             FORMAT
001100* 12/04/1998 REV. A.SOSA      Y2K SWEEP -- NO DATE FIELDS IN THIS Y2K0087 
001200*                             RECORD, NO CHANGE REQUIRED
001300* 08/19/2002 REV. M.PRICE     CNT-CATALOG-KEY-R REDEFINES ADDED
001400*                             FOR THE EDITORIAL CROSS-REFERENCE
001500*                             EXTRACT
001600******************************************************************
001700 01  CONTENT-ITEM-RECORD.
001800     05  CNT-CATALOG-KEY.
001900         10  CNT-ID                 PIC 9(04).
002000         10  CNT-NEWSLETTER-ID      PIC X(20).
002100     05  CNT-CATALOG-KEY-R REDEFINES CNT-CATALOG-KEY
002200                                    PIC X(24).
002300     05  CNT-SECTION                PIC X(20).
002400     05  CNT-TYPE                   PIC X(20).
002500         88  CNT-TYPE-STOCK-ANALYSIS
002600                             VALUE 'STOCK-ANALYSIS      '.
002700         88  CNT-TYPE-MARKET-COMMENTARY
002800                             VALUE 'MARKET-COMMENTARY   '.
002900         88  CNT-TYPE-NEWS       VALUE 'NEWS                '.
003000         88  CNT-TYPE-STOCK-RECOMMEND
003100                             VALUE 'STOCK-RECOMMEND     '.
003200         88  CNT-TYPE-CRYPTO-ANALYSIS
003300                             VALUE 'CRYPTO-ANALYSIS     '.
003400         88  CNT-TYPE-ECONOMIC-ANALYSIS
003500                             VALUE 'ECONOMIC-ANALYSIS   '.
003600         88  CNT-TYPE-BREAKING-NEWS
003700                             VALUE 'BREAKING-NEWS       '.
003800         88  CNT-TYPE-EDUCATIONAL
003900                             VALUE 'EDUCATIONAL         '.
004000         88  CNT-TYPE-SIMPLE-ANALYSIS
004100                             VALUE 'SIMPLE-ANALYSIS     '.
004200     05  CNT-TITLE                  PIC X(40).
004300     05  FILLER                     PIC X(16).
