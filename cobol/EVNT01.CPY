000100******************************************************************
000200*   EVNT01  --  ENGAGEMENT EVENT RECORD (FILE EVNTFILE)
000300*   APPLICATION : SUBSCRIBER PERSONALIZATION & SCORING
000400*   LRECL = 80, FIXED, SEQUENTIAL, ASCENDING EVT-SUB-ID
000500*   ONE RECORD PER OPEN / CLICK / VIEW / UNSUB EVENT CAPTURED BY
000600*   THE MAIL PLATFORM WEBHOOK LISTENER AND SPOOLED OVERNIGHT.
000700******************************************************************
000800* 03/11/1987 REV. J.KEOWN     ORIGINAL LAYOUT
000900* 05/02/1991 REV. R.OCHOA     ADDED EVT-WEEKDAY SO THE SCORING
001000*                             STEP DOES NOT HAVE TO RE-DERIVE THE
001100*                             DAY OF WEEK FROM THE DATE COUNTER
001200* 12/04/1998 REV. A.SOSA      Y2K -- CONFIRMED EVT-DAYS-AGO IS A  Y2K0087 
001300*                             RELATIVE COUNTER, NOT A CALENDAR
001400*                             DATE; NO CENTURY-WINDOW EXPOSURE
001500* 08/19/2002 REV. M.PRICE     EVT-TIME-OF-DAY REDEFINES ADDED FOR
001600*                             THE SEND-TIME OPTIMIZATION STEP
001700******************************************************************
001800 01  EVENT-RECORD.
001900     05  EVT-SUB-ID                 PIC 9(06).
002000     05  EVT-TYPE                   PIC X(12).
002100         88  EVT-TYPE-OPEN              VALUE 'OPEN        '.
002200         88  EVT-TYPE-CLICK             VALUE 'CLICK       '.
002300         88  EVT-TYPE-VIEW              VALUE 'VIEW        '.
002400         88  EVT-TYPE-UNSUB             VALUE 'UNSUB       '.
002500     05  EVT-DAYS-AGO               PIC 9(05).
002600     05  EVT-TIME-OF-DAY.
002700         10  EVT-HOUR               PIC 9(02).
002800         10  EVT-MINUTE             PIC 9(02).
002900     05  EVT-TIME-OF-DAY-R REDEFINES EVT-TIME-OF-DAY
003000                                    PIC 9(04).
003100     05  EVT-WEEKDAY                PIC 9(01).
003200         88  EVT-WEEKDAY-WEEKEND        VALUE 6 7.
003300     05  EVT-NEWSLETTER-ID          PIC X(20).
003400     05  EVT-SECTION                PIC X(20).
003500     05  FILLER                     PIC X(12).
