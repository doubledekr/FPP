000100******************************************************************
000200*   PARM01  --  RUN PARAMETER RECORD (FILE PARMFILE)
000300*   APPLICATION : SUBSCRIBER PERSONALIZATION & SCORING
000400*   LRECL = 80, FIXED, SEQUENTIAL, SINGLE RECORD PER RUN.
000500*   CARRIES THE AS-OF DATE, THE ANALYSIS WINDOW AND THE BASE
000600*   SUBJECT LINE / REVENUE FIGURE THE OPERATOR KEYS IN BEFORE
000700*   SUBMITTING THE NIGHTLY RUN.
000800******************************************************************
000900* 09/22/1993 REV. R.OCHOA     ORIGINAL LAYOUT
001000* 12/04/1998 REV. A.SOSA      Y2K -- PRM-ASOF-DATE KEPT AS A      Y2K0087 
001100*                             4-DIGIT-YEAR DISPLAY FIELD; ADDED
001200*                             THE PRM-ASOF-DATE-R REDEFINES BELOW
001300*                             SO CALLERS STOP SLICING THE STRING
001400*                             BY HAND
001500* 02/14/2011 REV. D.FENN      DEFAULTED PRM-WINDOW-DAYS AND
001600*                             PRM-BASE-REVENUE WHEN THE OPERATOR
001700*                             LEAVES THE CARD BLANK (SEE
001800*                             1200-READ-PARAMETERS IN SUBSCR1)
001900******************************************************************
002000 01  RUN-PARAMETER-RECORD.
002100     05  PRM-ASOF-DATE              PIC X(10).
002200     05  PRM-ASOF-DATE-R REDEFINES PRM-ASOF-DATE.
002300         10  PRM-ASOF-YYYY          PIC 9(04).
002400         10  FILLER                 PIC X(01).
002500         10  PRM-ASOF-MM            PIC 9(02).
002600         10  FILLER                 PIC X(01).
002700         10  PRM-ASOF-DD            PIC 9(02).
002800     05  PRM-WINDOW-DAYS            PIC 9(03).
002900     05  PRM-BASE-SUBJECT           PIC X(40).
003000     05  PRM-BASE-REVENUE           PIC 9(07)V99.
003100     05  FILLER                     PIC X(18).
