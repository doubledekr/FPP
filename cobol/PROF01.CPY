000100******************************************************************
000200*   PROF01  --  SUBSCRIBER PROFILE RECORD (FILE PROFFILE)
000300*   APPLICATION : SUBSCRIBER PERSONALIZATION & SCORING
000400*   LRECL = 200, FIXED, SEQUENTIAL, SUB-ID ORDER.
000500*   OUTPUT OF THE NIGHTLY SCORING RUN -- ONE RECORD PER
000600*   SUBSCRIBER, PICKED UP BY THE SEND-PLATFORM RELOAD JOB AND BY
000700*   THE CRM EXTRACT.
000800******************************************************************
000900* 09/22/1993 REV. R.OCHOA     ORIGINAL LAYOUT
001000* 12/04/1998 REV. A.SOSA      Y2K SWEEP -- NO DATE FIELDS CARRIED Y2K0087 
001100*                             HERE, NO CHANGE REQUIRED
001200* 08/19/2002 REV. M.PRICE     ADDED PRF-LEAD-SCORE, PRF-OPP-FLAG
001300*                             AND PRF-OPP-VALUE FOR THE NEW CRM
001400*                             HAND-OFF FEED
001500* 02/14/2011 REV. D.FENN      ADDED PRF-REV-LIFT FOR THE FINANCE
001600*                             OPPORTUNITY ROLL-UP; WIDENED FILLER
001700*                             TO KEEP THE RECORD ON A 200-BYTE
001800*                             BLOCK BOUNDARY
001900******************************************************************
002000 01  SUBSCRIBER-PROFILE-RECORD.
002100     05  PRF-SUB-ID                 PIC 9(06).
002200     05  PRF-ENGAGE-SCORE           PIC 9(03)V99.
002300     05  PRF-CHURN-RISK             PIC 9(03)V99.
002400     05  PRF-ENG-SEGMENT            PIC X(06).
002500         88  PRF-ENG-SEGMENT-HIGH       VALUE 'HIGH  '.
002600         88  PRF-ENG-SEGMENT-MEDIUM     VALUE 'MEDIUM'.
002700         88  PRF-ENG-SEGMENT-LOW        VALUE 'LOW   '.
002800     05  PRF-RISK-SEGMENT           PIC X(06).
002900         88  PRF-RISK-SEGMENT-HIGH      VALUE 'HIGH  '.
003000         88  PRF-RISK-SEGMENT-MEDIUM    VALUE 'MEDIUM'.
003100         88  PRF-RISK-SEGMENT-LOW       VALUE 'LOW   '.
003200     05  PRF-FOCUS-SEGMENT          PIC X(08).
003300         88  PRF-FOCUS-SEGMENT-STOCK    VALUE 'STOCK   '.
003400         88  PRF-FOCUS-SEGMENT-MARKET   VALUE 'MARKET  '.
003500         88  PRF-FOCUS-SEGMENT-NEWS     VALUE 'NEWS    '.
003600         88  PRF-FOCUS-SEGMENT-NONE     VALUE SPACES.
003700     05  PRF-TOP-SECTION            PIC X(20).
003800     05  PRF-TOP-SECTION-PCT        PIC 9(03)V99.
003900     05  PRF-SEND-TIME              PIC X(05).
004000     05  PRF-SEND-CONF              PIC X(06).
004100         88  PRF-SEND-CONF-HIGH         VALUE 'HIGH  '.
004200         88  PRF-SEND-CONF-MEDIUM       VALUE 'MEDIUM'.
004300         88  PRF-SEND-CONF-LOW          VALUE 'LOW   '.
004400     05  PRF-LEAD-SCORE             PIC 9(03)V99.
004500     05  PRF-OPP-FLAG               PIC X(01).
004600         88  PRF-OPP-ELIGIBLE           VALUE 'Y'.
004700     05  PRF-OPP-VALUE              PIC 9(07)V99.
004800     05  PRF-REV-LIFT               PIC 9(07)V99.
004900     05  PRF-SUBJECT-LINE           PIC X(60).
005000     05  FILLER                     PIC X(44).
