000100******************************************************************
000200*   SUBS01  --  SUBSCRIBER MASTER RECORD (FILE SUBSFILE)
000300*   APPLICATION : SUBSCRIBER PERSONALIZATION & SCORING
000400*   LRECL = 120, FIXED, SEQUENTIAL, ASCENDING SUB-ID
000500*   ONE RECORD PER ACTIVE SUBSCRIBER LOADED FROM THE PLATFORM
000600*   EXPORT (MAILCHIMP / CONVERTKIT / SENDGRID).
000700******************************************************************
000800* 03/11/1987 REV. J.KEOWN     ORIGINAL LAYOUT (TLMATH-STYLE)
000900* 09/22/1993 REV. R.OCHOA     ADDED SUB-PLAT-SUB-ID FOR THE
001000*                             CROSS-REFERENCE FEED
001100* 12/04/1998 REV. A.SOSA      Y2K -- SUB-SIGNUP-DAYS-AGO CARRIED  Y2K0087 
001200*                             AS RELATIVE DAY COUNT, NOT A DATE,
001300*                             SO NO CENTURY WINDOW APPLIES HERE
001400* 06/17/2004 REV. M.PRICE     SUB-FULL-NAME REDEFINES ADDED FOR
001500*                             THE MAILING-LABEL EXTRACT
001600******************************************************************
001700 01  SUB-MASTER-RECORD.
001800     05  SUB-ID                     PIC 9(06).
001900     05  SUB-EMAIL                  PIC X(40).
002000     05  SUB-SUBSCRIBER-NAME.
002100         10  SUB-FIRST-NAME         PIC X(15).
002200         10  SUB-LAST-NAME          PIC X(15).
002300     05  SUB-FULL-NAME-R REDEFINES SUB-SUBSCRIBER-NAME
002400                                    PIC X(30).
002500     05  SUB-SIGNUP-DAYS-AGO        PIC 9(05).
002600     05  SUB-PLATFORM-ID            PIC X(10).
002700         88  SUB-PLATFORM-MAILCHIMP     VALUE 'MAILCHIMP '.
002800         88  SUB-PLATFORM-CONVERTKIT    VALUE 'CONVERTKIT'.
002900         88  SUB-PLATFORM-SENDGRID      VALUE 'SENDGRID  '.
003000     05  SUB-PLAT-SUB-ID            PIC X(10).
003100     05  SUB-TIER                   PIC X(08).
003200         88  SUB-TIER-PREMIUM           VALUE 'PREMIUM '.
003300         88  SUB-TIER-STANDARD          VALUE 'STANDARD'.
003400         88  SUB-TIER-BASIC             VALUE 'BASIC   '.
003500     05  FILLER                     PIC X(11).
