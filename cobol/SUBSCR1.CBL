000100******************************************************************
000200* FECHA       : 03/11/1987                                       *
000300* PROGRAMADOR : J. KEOWN                                         *
000400* APLICACION  : SUBSCRIBER PERSONALIZATION AND SCORING           *
000500* PROGRAMA    : SUBSCR1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : NIGHTLY SCORING RUN FOR THE NEWSLETTER SUBSCRIBER*
000800*             : FILE.  READS THE ENGAGEMENT EVENT HISTORY FOR    *
000900*             : EACH SUBSCRIBER, DERIVES AN ENGAGEMENT SCORE,    *
001000*             : CONTENT PREFERENCES, CHURN RISK, BEHAVIORAL      *
001100*             : SEGMENTS, OPTIMAL SEND TIME, CRM LEAD SCORE AND  *
001200*             : OPPORTUNITY VALUE, PROJECTED REVENUE LIFT AND A  *
001300*             : PERSONALIZED SUBJECT LINE, THEN WRITES THE       *
001400*             : UPDATED PROFILE MASTER AND THE PUBLISHER         *
001500*             : ANALYTICS REPORT.                                *
001600* ARCHIVOS    : PARMFILE=C,SUBSFILE=C,EVNTFILE=C,CONTFILE=C,     *
001700*             : PROFFILE=A,RPTFILE=A                             *
001800* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001900* INSTALADO   : DD/MM/AAAA                                       *
002000* TICKET      : REQ-4471                                         *
002100* NOMBRE      : PERSONALIZACION Y CALIFICACION DE SUSCRIPTORES   *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     SUBSCR1.
002500 AUTHOR.         J. KEOWN.
002600 INSTALLATION.   CIRCULATION SYSTEMS - BATCH PRODUCTION.
002700 DATE-WRITTEN.   03/11/1987.
002800 DATE-COMPILED.  03/11/1987.
002900 SECURITY.       NON-CONFIDENTIAL.
003000******************************************************************
003100*                    M A I N T E N A N C E   L O G
003200******************************************************************
003300* 03/11/1987 J.K.  REQ-4471  ORIGINAL PROGRAM.  SCORES OPEN/     *
003400*                            CLICK/VIEW EVENTS INTO AN ENGAGE-   *
003500*                            MENT SCORE AND WRITES PROFFILE.     *
003600* 07/22/1988 J.K.  REQ-4519  ADDED CHURN-RISK FACTORS F1-F4 AND  *
003700*                            THE ENGAGEMENT/CHURN SEGMENT SPLIT. *
003800* 02/14/1990 R.O.  REQ-4602  ADDED CONTENT-SECTION PREFERENCE    *
003900*                            TALLY AND THE CONTENT-FOCUS SEGMENT.*
004000* 09/22/1993 R.O.  REQ-4780  ADDED SEND-TIME OPTIMIZATION (PEAK  *
004100*                            OPEN HOUR/WEEKDAY) AND THE SUBJECT- *
004200*                            LINE PERSONALIZATION RULES.         *
004300* 04/03/1995 R.O.  REQ-4851  ADDED CONTENT ORDERING BY SECTION/  *
004400*                            TYPE PREFERENCE FOR THE NEWSLETTER  *
004500*                            BUILD FEED.                         *
004600* 11/18/1996 A.S.  REQ-4977  ADDED CRM LEAD SCORE, OPPORTUNITY   *
004700*                            FLAG/VALUE AND THE REVENUE-IMPACT   *
004800*                            PROJECTION FOR THE SALES HAND-OFF.  *
004900* 12/04/1998 A.S.  Y2K-0087  YEAR 2000 SWEEP -- CONFIRMED ALL    *
005000*                            DATE ARITHMETIC IN THIS PROGRAM     *
005100*                            USES RELATIVE DAY COUNTERS FROM THE *
005200*                            PARAMETER CARD, NOT CALENDAR DATES; *
005300*                            NO CENTURY-WINDOW EXPOSURE FOUND.   *
005400* 08/19/2002 M.P.  REQ-5230  ADDED THE CONTENT-PERFORMANCE       *
005500*                            PREDICTION STEP FOR THE EDITORIAL   *
005600*                            DESK (SECTION 1350).                *
005700* 02/14/2011 D.F.  REQ-5504  DEFAULTED PARAMETER-CARD WINDOW/    *
005800*                            REVENUE WHEN LEFT BLANK; WIDENED    *
005900*                            THE PROFILE RECORD FILLER TO A      *
006000*                            200-BYTE BLOCK BOUNDARY.            *
006100* 06/09/2015 D.F.  REQ-5782  MOVED THE PUBLISHER ANALYTICS       *
006200*                            REPORT SUMMARY TO PRINT AFTER END-  *
006300*                            OF-FILE SO THE DAILY-TREND AND      *
006400*                            REVENUE-OPPORTUNITY TOTALS ARE      *
006500*                            COMPLETE BEFORE THEY ARE PRINTED.   *
006600* 03/30/2019 T.N.  REQ-6015  ADDED THE 60-LINE PAGE-OVERFLOW     *
006700*                            CHECK ON THE DETAIL SECTION.        *
006800* 05/14/2021 T.N.  REQ-6188  DETAIL LINE NOW PRINTS THE          *
006900*                            SUBSCRIBER NAME, TIER, OPPORTUNITY  *
007000*                            VALUE AND PERSONALIZED SUBJECT LINE *
007100*                            -- PREVIOUSLY COMPUTED BUT NEVER    *
007200*                            CARRIED THROUGH TO RPTFILE.         *
007300* 06/03/2021 T.N.  REQ-6203  FIXED U12 OPEN/CLICK RATES TO USE   *
007400*                            SUBSCRIBERS TIMES WINDOW DAYS AS    *
007500*                            THE DENOMINATOR; ADDED THE DAILY-   *
007600*                            TREND RATE COLUMNS AND PRINTED THE  *
007700*                            REVENUE OPPORTUNITY AS EDITED       *
007800*                            CURRENCY INSTEAD OF A TIMES-100     *
007900*                            INTEGER.                            *
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER.  IBM-4381.
008400 OBJECT-COMPUTER.  IBM-4381.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS NUMERIC-CLASS IS '0' THRU '9'
008800     UPSI-0 ON STATUS IS RERUN-MODE-ON
008900            OFF STATUS IS RERUN-MODE-OFF.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT PARMFILE ASSIGN TO PARMFILE
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS FS-PARMFILE.
009500
009600     SELECT SUBSFILE ASSIGN TO SUBSFILE
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS  IS FS-SUBSFILE.
009900
010000     SELECT EVNTFILE ASSIGN TO EVNTFILE
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS  IS FS-EVNTFILE.
010300
010400     SELECT CONTFILE ASSIGN TO CONTFILE
010500            ORGANIZATION IS SEQUENTIAL
010600            FILE STATUS  IS FS-CONTFILE.
010700
010800     SELECT PROFFILE ASSIGN TO PROFFILE
010900            ORGANIZATION IS SEQUENTIAL
011000            FILE STATUS  IS FS-PROFFILE.
011100
011200     SELECT RPTFILE  ASSIGN TO RPTFILE
011300            ORGANIZATION IS SEQUENTIAL
011400            FILE STATUS  IS FS-RPTFILE.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800******************************************************************
011900*              A R C H I V O S   D E   E N T R A D A
012000******************************************************************
012100 FD  PARMFILE
012200     LABEL RECORD IS STANDARD
012300     RECORD CONTAINS 80 CHARACTERS.
012400     COPY PARM01.
012500
012600 FD  SUBSFILE
012700     LABEL RECORD IS STANDARD
012800     RECORD CONTAINS 120 CHARACTERS.
012900     COPY SUBS01.
013000
013100 FD  EVNTFILE
013200     LABEL RECORD IS STANDARD
013300     RECORD CONTAINS 80 CHARACTERS.
013400     COPY EVNT01.
013500
013600 FD  CONTFILE
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 120 CHARACTERS.
013900     COPY CONT01.
014000******************************************************************
014100*              A R C H I V O S   D E   S A L I D A
014200******************************************************************
014300 FD  PROFFILE
014400     LABEL RECORD IS STANDARD
014500     RECORD CONTAINS 200 CHARACTERS.
014600     COPY PROF01.
014700
014800 FD  RPTFILE
014900     LABEL RECORD IS OMITTED
015000     RECORD CONTAINS 132 CHARACTERS
015100     LINAGE IS 60 WITH FOOTING AT 55
015200     DATA RECORD IS RPT-LINE.
015300 01  RPT-LINE                      PIC X(132).
015400 WORKING-STORAGE SECTION.
015500******************************************************************
015600*              C O N T A D O R E S   D E   C O N T R O L
015700******************************************************************
015800 77  WKS-SUBS-READ              PIC 9(07)     COMP.
015900 77  WKS-EVNT-READ              PIC 9(07)     COMP.
016000 77  WKS-EVNT-UNMATCHED         PIC 9(07)     COMP.
016100 77  WKS-CONT-READ              PIC 9(05)     COMP.
016200 77  WKS-CONTENT-COUNT          PIC 9(05)     COMP.
016300 77  WKS-PROF-WRITTEN           PIC 9(07)     COMP.
016400 77  WKS-EVENT-COUNT            PIC 9(05)     COMP.
016500 77  WKS-SECTION-COUNT          PIC 9(05)     COMP.
016600 77  WKS-LINE-COUNT             PIC 9(03)     COMP.
016700 77  WKS-PAGE-COUNT             PIC 9(03)     COMP.
016800 77  WKS-DAY-IDX                PIC 9(03)     COMP.
016900 77  WKS-CONT-PERF-EVALUATED    PIC 9(05)     COMP.
017000
017100 01  WKS-SWITCHES.
017200     05  WKS-EOF-SUBSFILE       PIC X(01)     VALUE 'N'.
017300         88  SUBSFILE-EOF                     VALUE 'Y'.
017400     05  WKS-EOF-EVNTFILE       PIC X(01)     VALUE 'N'.
017500         88  EVNTFILE-EOF                     VALUE 'Y'.
017600     05  WKS-EOF-CONTFILE       PIC X(01)     VALUE 'N'.
017700         88  CONTFILE-EOF                     VALUE 'Y'.
017800     05  WKS-ANY-FACTOR-APPLIED PIC X(01)     VALUE 'N'.
017900         88  CHURN-FACTOR-APPLIED             VALUE 'Y'.
018000     05  WKS-TABLE-ENTRY-FOUND  PIC X(01)     VALUE 'N'.
018100         88  TABLE-ENTRY-WAS-FOUND             VALUE 'Y'.
018200
018300 01  WKS-FS-STATUS.
018400     05  FS-PARMFILE            PIC X(02)     VALUE '00'.
018500     05  FS-SUBSFILE            PIC X(02)     VALUE '00'.
018600     05  FS-EVNTFILE            PIC X(02)     VALUE '00'.
018700     05  FS-CONTFILE            PIC X(02)     VALUE '00'.
018800     05  FS-PROFFILE            PIC X(02)     VALUE '00'.
018900     05  FS-RPTFILE             PIC X(02)     VALUE '00'.
019000     05  PROGRAMA               PIC X(08)     VALUE 'SUBSCR1'.
019100     05  ARCHIVO                PIC X(08)     VALUE SPACES.
019200     05  ACCION                 PIC X(10)     VALUE SPACES.
019300     05  LLAVE                  PIC X(20)     VALUE SPACES.
019400
019500******************************************************************
019600*         P A R A M E T R O S   D E L   P R O C E S O
019700******************************************************************
019800 01  WKS-PARAMETERS.
019900     05  WKS-WINDOW-DAYS        PIC 9(03)     VALUE 030.
020000     05  WKS-BASE-SUBJECT       PIC X(40)     VALUE SPACES.
020100     05  WKS-BASE-REVENUE       PIC 9(07)V99  VALUE 1200.00.
020200     05  WKS-ASOF-DATE-DISPLAY  PIC X(10)     VALUE SPACES.
020300
020400******************************************************************
020500*      T A B L A   D E   C O N T E N I D O S   ( C O N T F I L E )
020600******************************************************************
020700 01  WKS-CONTENT-TABLE.
020800     05  WKS-CONTENT-ENTRY OCCURS 50 TIMES
020900                           INDEXED BY CX.
021000         10  WCT-ID                 PIC 9(04).
021100         10  WCT-NEWSLETTER-ID      PIC X(20).
021200         10  WCT-SECTION            PIC X(20).
021300         10  WCT-TYPE               PIC X(20).
021400         10  WCT-TITLE              PIC X(40).
021500
021600******************************************************************
021700*   T A B L A   D E   S E G M E N T O S   ( U10 - PREDICCION )
021800******************************************************************
021900 01  WKS-SEGMENT-NAMES-INIT.
022000     05  FILLER   PIC X(16)  VALUE 'STOCK-FOCUSED   '.
022100     05  FILLER   PIC X(16)  VALUE 'MARKET-FOCUSED  '.
022200     05  FILLER   PIC X(16)  VALUE 'NEWS-FOCUSED    '.
022300     05  FILLER   PIC X(16)  VALUE 'HIGH-ENGAGEMENT '.
022400     05  FILLER   PIC X(16)  VALUE 'LOW-ENGAGEMENT  '.
022500 01  WKS-SEGMENT-NAMES REDEFINES WKS-SEGMENT-NAMES-INIT.
022600     05  WKS-SEGMENT-NAME OCCURS 5 TIMES PIC X(16).
022700
022800 01  WKS-SEGMENT-BASE-INIT.
022900     05  FILLER   PIC 9(03)  VALUE 075.
023000     05  FILLER   PIC 9(03)  VALUE 068.
023100     05  FILLER   PIC 9(03)  VALUE 062.
023200     05  FILLER   PIC 9(03)  VALUE 085.
023300     05  FILLER   PIC 9(03)  VALUE 035.
023400 01  WKS-SEGMENT-BASE REDEFINES WKS-SEGMENT-BASE-INIT.
023500     05  WKS-SEGMENT-BASE-SCORE OCCURS 5 TIMES PIC 9(03).
023600
023700 01  WKS-CONTENT-PERF-TABLE.
023800     05  WCP-ENTRY OCCURS 50 TIMES INDEXED BY PX.
023900         10  WCP-SEGMENT-PRED OCCURS 5 TIMES
024000                               INDEXED BY SX.
024100             15  WCP-PREDICTED     PIC 9(03) COMP.
024200             15  WCP-CONFIDENCE    PIC X(06).
024300 77  WKS-TYPE-BONUS              PIC S9(03)   COMP.
024400 77  WKS-KEYWORD-BONUS           PIC S9(03)   COMP.
024500 77  WKS-KEYWORD-HITS            PIC 9(03)    COMP.
024600 77  WKS-PRED-RAW                PIC S9(05)   COMP.
024700
024800******************************************************************
024900*   T A B L A   D E   E V E N T O S   D E L   S U S C R I P T O R
025000******************************************************************
025100 01  WKS-EVENT-TABLE.
025200     05  WKS-EVENT-ENTRY OCCURS 200 TIMES
025300                           INDEXED BY EX.
025400         10  WEV-TYPE           PIC X(12).
025500         10  WEV-DAYS-AGO       PIC 9(05).
025600         10  WEV-HOUR           PIC 9(02).
025700         10  WEV-MINUTE         PIC 9(02).
025800         10  WEV-WEEKDAY        PIC 9(01).
025900         10  WEV-SECTION        PIC X(20).
026000
026100 01  WKS-SECTION-PREF-TABLE.
026200     05  WKS-SECTION-ENTRY OCCURS 30 TIMES
026300                           INDEXED BY SPX.
026400         10  WSP-SECTION        PIC X(20).
026500         10  WSP-TALLY          PIC 9(05)     COMP.
026600         10  WSP-PCT            PIC 9(03)V99.
026700
026800******************************************************************
026900*    R E S U L T A D O S   D E L   S U S C R I P T O R   A C T U A L
027000******************************************************************
027100 01  WKS-CURRENT-SUB.
027200     05  WKS-OPENS              PIC 9(05)     COMP.
027300     05  WKS-CLICKS             PIC 9(05)     COMP.
027400     05  WKS-VIEWS              PIC 9(05)     COMP.
027500     05  WKS-TOTAL-EMAILS       PIC 9(03)     COMP.
027600     05  WKS-OPEN-RATE          PIC 9(01)V9999.
027700     05  WKS-CLICK-RATE         PIC 9(01)V9999.
027800     05  WKS-VIEW-RATE          PIC 9(01)V9999.
027900     05  WKS-ENGAGE-SCORE       PIC 9(03)V99.
028000     05  WKS-TOTAL-EVENTS       PIC 9(05)     COMP.
028100     05  WKS-TOP-SECTION        PIC X(20).
028200     05  WKS-TOP-SECTION-PCT    PIC 9(03)V99.
028300     05  WKS-DAYS-SINCE-LAST    PIC 9(05)     COMP.
028400     05  WKS-RECENT-EVENTS      PIC 9(05)     COMP.
028500     05  WKS-CHURN-F1           PIC 9(03)V9.
028600     05  WKS-CHURN-RISK         PIC 9(03)V99.
028700     05  WKS-ENG-SEGMENT        PIC X(06).
028800     05  WKS-RISK-SEGMENT       PIC X(06).
028900     05  WKS-FOCUS-SEGMENT      PIC X(08).
029000     05  WKS-PEAK-HOUR          PIC 9(02)     COMP.
029100     05  WKS-PEAK-HOUR-OPENS    PIC 9(05)     COMP.
029200     05  WKS-OPENS-CONSIDERED   PIC 9(05)     COMP.
029300     05  WKS-SEND-TIME.
029400         10  WKS-SEND-HH        PIC 99.
029500         10  FILLER             PIC X    VALUE ':'.
029600         10  WKS-SEND-MM        PIC 99   VALUE 00.
029700     05  WKS-SEND-CONF          PIC X(06).
029800     05  WKS-CONF-RATIO         PIC 9(01)V9999.
029900     05  WKS-PEAK-WEEKDAY       PIC 9(01)     COMP.
030000     05  WKS-PEAK-WEEKDAY-OPENS PIC 9(05)     COMP.
030100     05  WKS-TIER-MULT          PIC 9(01)V9.
030200     05  WKS-CRM-ENGAGE-SCORE   PIC S9(03)V99.
030300     05  WKS-LEAD-SCORE         PIC S9(03)V99.
030400     05  WKS-OPP-FLAG           PIC X(01).
030500     05  WKS-OPP-VALUE          PIC 9(07)V99.
030600     05  WKS-OPP-TIER-MULT      PIC 9(01)V9.
030700     05  WKS-OPEN-IMP           PIC 9(03)V9.
030800     05  WKS-CLICK-IMP          PIC 9(03)V9.
030900     05  WKS-CHURN-RED          PIC 9(03)V9.
031000     05  WKS-RETENTION          PIC 9(01)V9999.
031100     05  WKS-REV-MULTIPLIER     PIC 9(01)V9999.
031200     05  WKS-IMPROVED-REV       PIC 9(07)V99.
031300     05  WKS-REV-LIFT           PIC S9(07)V99.
031400     05  WKS-SUBJECT-LINE       PIC X(60).
031500     05  WKS-SUBJ-WORK-A        PIC X(60).
031600     05  WKS-SUBJ-WORK-B        PIC X(60).
031700     05  WKS-DETAIL-NAME        PIC X(20).
031800
031900 01  WKS-HOUR-TALLY-TABLE.
032000     05  WKS-HOUR-TALLY OCCURS 24 TIMES
032100                        INDEXED BY HX  PIC 9(05) COMP.
032200 01  WKS-WEEKDAY-TALLY-TABLE.
032300     05  WKS-WEEKDAY-TALLY OCCURS 7 TIMES
032400                        INDEXED BY WX  PIC 9(05) COMP.
032500
032600******************************************************************
032700*    O R D E N A M I E N T O   D E L   C O N T E N I D O   ( U6 )
032800******************************************************************
032900 01  WKS-ORDER-TABLE.
033000     05  WKS-ORDER-ENTRY OCCURS 50 TIMES
033100                        INDEXED BY OX.
033200         10  WKS-ORDER-INDEX        PIC 9(03) COMP.
033300         10  WKS-ORDER-SCORE        PIC 9(03)V99.
033400 77  WKS-ORDER-SWAPPED           PIC X(01) VALUE 'N'.
033500     88  ORDER-TABLE-SWAPPED               VALUE 'Y'.
033600 77  WKS-ORDER-TEMP-INDEX        PIC 9(03) COMP.
033700 77  WKS-ORDER-TEMP-SCORE        PIC 9(03)V99.
033800 77  WKS-PREF-PCT-FOUND          PIC 9(03)V99.
033900 77  WKS-LOOKUP-KEY              PIC X(20).
034000
034100******************************************************************
034200*      A C U M U L A D O R E S   D E L   R E P O R T E   ( U12 )
034300******************************************************************
034400 01  WKS-REPORT-TOTALS.
034500     05  WKS-TOTAL-SUBSCRIBERS      PIC 9(07) COMP.
034600     05  WKS-TOTAL-EMAILS-SENT      PIC 9(09) COMP.
034700     05  WKS-TOTAL-WINDOW-EVENTS    PIC 9(07) COMP.
034800     05  WKS-TOTAL-OPENS-WINDOW     PIC 9(07) COMP.
034900     05  WKS-TOTAL-CLICKS-WINDOW    PIC 9(07) COMP.
035000     05  WKS-ENG-HIGH-COUNT         PIC 9(07) COMP.
035100     05  WKS-ENG-MEDIUM-COUNT       PIC 9(07) COMP.
035200     05  WKS-ENG-LOW-COUNT          PIC 9(07) COMP.
035300     05  WKS-RISK-HIGH-COUNT        PIC 9(07) COMP.
035400     05  WKS-RISK-MEDIUM-COUNT      PIC 9(07) COMP.
035500     05  WKS-RISK-LOW-COUNT         PIC 9(07) COMP.
035600     05  WKS-FOCUS-STOCK-COUNT      PIC 9(07) COMP.
035700     05  WKS-FOCUS-MARKET-COUNT     PIC 9(07) COMP.
035800     05  WKS-FOCUS-NEWS-COUNT       PIC 9(07) COMP.
035900     05  WKS-ENG-SCORE-SUM-HIGH     PIC 9(09)V99.
036000     05  WKS-ENG-SCORE-SUM-MEDIUM   PIC 9(09)V99.
036100     05  WKS-ENG-SCORE-SUM-LOW      PIC 9(09)V99.
036200     05  WKS-TOTAL-REV-LIFT         PIC S9(09)V99.
036300     05  WKS-DAILY-OPENS OCCURS 7 TIMES PIC 9(07) COMP.
036400     05  WKS-DAILY-CLICKS OCCURS 7 TIMES PIC 9(07) COMP.
036500     05  WKS-GLOBAL-HOUR-TALLY OCCURS 24 TIMES PIC 9(07) COMP.
036600     05  WKS-GLOBAL-WEEKDAY-TALLY OCCURS 7 TIMES PIC 9(07) COMP.
036700
036800 01  WKS-DASHBOARD-RESULTS.
036900     05  WKS-OVERALL-OPEN-RATE      PIC 9(03)V99.
037000     05  WKS-OVERALL-CLICK-RATE     PIC 9(03)V99.
037100     05  WKS-DASH-PEAK-HOUR         PIC 9(02) COMP.
037200     05  WKS-DASH-PEAK-HR-COUNT     PIC 9(07) COMP.
037300     05  WKS-DASH-PEAK-WEEKDAY      PIC 9(01) COMP.
037400     05  WKS-DASH-PEAK-WD-COUNT     PIC 9(07) COMP.
037500     05  WKS-TOP-SEGMENT-NAME       PIC X(06).
037600     05  WKS-TOP-SEGMENT-AVG        PIC 9(03)V99.
037700     05  WKS-TOTAL-REV-OPPORTUNITY  PIC S9(10)V99.
037800
037900******************************************************************
038000*              L I N E A S   D E L   R E P O R T E
038100******************************************************************
038200 01  RPT-HEADING-LINE-1.
038300     05  FILLER              PIC X(40)  VALUE SPACES.
038400     05  FILLER              PIC X(52)
038500         VALUE 'SUBSCRIBER PERSONALIZATION AND SCORING - PROD RUN'.
038600     05  FILLER              PIC X(40)  VALUE SPACES.
038700
038800 01  RPT-HEADING-LINE-2.
038900     05  FILLER              PIC X(10)  VALUE 'AS-OF DATE'.
039000     05  FILLER              PIC X(02)  VALUE ': '.
039100     05  RPT-H2-ASOF         PIC X(10).
039200     05  FILLER              PIC X(10)  VALUE SPACES.
039300     05  FILLER              PIC X(12)  VALUE 'WINDOW DAYS'.
039400     05  FILLER              PIC X(02)  VALUE ': '.
039500     05  RPT-H2-WINDOW       PIC ZZ9.
039600     05  FILLER              PIC X(83)  VALUE SPACES.
039700
039800*   05/14/2021 T.N.  REQ-6188 -- ADDED NAME/TIER/OPP-VALUE/       REQ6188 
039900*   SUBJECT COLUMNS TO THE DETAIL LINE.
040000 01  RPT-HEADING-LINE-3.
040100     05  FILLER              PIC X(06)  VALUE 'SUB-ID'.
040200     05  FILLER              PIC X(02)  VALUE SPACES.
040300     05  FILLER              PIC X(20)  VALUE 'SUBSCRIBER NAME'.
040400     05  FILLER              PIC X(02)  VALUE SPACES.
040500     05  FILLER              PIC X(08)  VALUE 'TIER'.
040600     05  FILLER              PIC X(02)  VALUE SPACES.
040700     05  FILLER              PIC X(06)  VALUE 'ENGAGE'.
040800     05  FILLER              PIC X(01)  VALUE SPACES.
040900     05  FILLER              PIC X(06)  VALUE 'CHURN'.
041000     05  FILLER              PIC X(01)  VALUE SPACES.
041100     05  FILLER              PIC X(06)  VALUE 'E-SEG'.
041200     05  FILLER              PIC X(01)  VALUE SPACES.
041300     05  FILLER              PIC X(06)  VALUE 'R-SEG'.
041400     05  FILLER              PIC X(01)  VALUE SPACES.
041500     05  FILLER              PIC X(08)  VALUE 'FOCUS'.
041600     05  FILLER              PIC X(01)  VALUE SPACES.
041700     05  FILLER              PIC X(05)  VALUE 'SEND'.
041800     05  FILLER              PIC X(01)  VALUE SPACES.
041900     05  FILLER              PIC X(06)  VALUE 'LEAD'.
042000     05  FILLER              PIC X(01)  VALUE SPACES.
042100     05  FILLER              PIC X(01)  VALUE 'O'.
042200     05  FILLER              PIC X(01)  VALUE SPACES.
042300     05  FILLER              PIC X(12)  VALUE 'OPP-VALUE'.
042400     05  FILLER              PIC X(01)  VALUE SPACES.
042500     05  FILLER              PIC X(12)  VALUE 'REV-LIFT'.
042600     05  FILLER              PIC X(01)  VALUE SPACES.
042700     05  FILLER              PIC X(14)  VALUE 'SUBJECT'.
042800
042900 01  RPT-DETAIL-LINE.
043000     05  RPT-D-SUBID         PIC Z(05)9.
043100     05  FILLER              PIC X(02)  VALUE SPACES.
043200     05  RPT-D-NAME          PIC X(20).
043300     05  FILLER              PIC X(02)  VALUE SPACES.
043400     05  RPT-D-TIER          PIC X(08).
043500     05  FILLER              PIC X(02)  VALUE SPACES.
043600     05  RPT-D-ENGAGE        PIC ZZ9.99.
043700     05  FILLER              PIC X(01)  VALUE SPACES.
043800     05  RPT-D-CHURN         PIC ZZ9.99.
043900     05  FILLER              PIC X(01)  VALUE SPACES.
044000     05  RPT-D-ENGSEG        PIC X(06).
044100     05  FILLER              PIC X(01)  VALUE SPACES.
044200     05  RPT-D-RISKSEG       PIC X(06).
044300     05  FILLER              PIC X(01)  VALUE SPACES.
044400     05  RPT-D-FOCUS         PIC X(08).
044500     05  FILLER              PIC X(01)  VALUE SPACES.
044600     05  RPT-D-SENDTIME      PIC X(05).
044700     05  FILLER              PIC X(01)  VALUE SPACES.
044800     05  RPT-D-LEAD          PIC ZZ9.99.
044900     05  FILLER              PIC X(01)  VALUE SPACES.
045000     05  RPT-D-OPPFLAG       PIC X(01).
045100     05  FILLER              PIC X(01)  VALUE SPACES.
045200     05  RPT-D-OPPVALUE      PIC Z,ZZZ,ZZ9.99.
045300     05  FILLER              PIC X(01)  VALUE SPACES.
045400     05  RPT-D-REVLIFT       PIC Z,ZZZ,ZZ9.99.
045500     05  FILLER              PIC X(01)  VALUE SPACES.
045600     05  RPT-D-SUBJECT       PIC X(14).
045700
045800 01  RPT-TEXT-LINE.
045900     05  FILLER              PIC X(06)  VALUE SPACES.
046000     05  RPT-TEXT-MSG        PIC X(100).
046100     05  FILLER              PIC X(26)  VALUE SPACES.
046200
046300 01  RPT-DAILY-TREND-LINE.
046400     05  FILLER              PIC X(06)  VALUE SPACES.
046500     05  FILLER              PIC X(10)  VALUE 'DAYS AGO'.
046600     05  RPT-DT-DAY          PIC Z9.
046700     05  FILLER              PIC X(03)  VALUE SPACES.
046800     05  FILLER              PIC X(06)  VALUE 'OPENS'.
046900     05  RPT-DT-OPENS        PIC ZZZ,ZZ9.
047000     05  FILLER              PIC X(03)  VALUE SPACES.
047100     05  FILLER              PIC X(07)  VALUE 'CLICKS'.
047200     05  RPT-DT-CLICKS       PIC ZZZ,ZZ9.
047300     05  FILLER              PIC X(03)  VALUE SPACES.
047400     05  FILLER              PIC X(07)  VALUE 'OPEN %'.
047500     05  RPT-DT-OPEN-RATE    PIC ZZ9.99.
047600     05  FILLER              PIC X(03)  VALUE SPACES.
047700     05  FILLER              PIC X(08)  VALUE 'CLICK %'.
047800     05  RPT-DT-CLICK-RATE   PIC ZZ9.99.
047900     05  FILLER              PIC X(48)  VALUE SPACES.
048000
048100 01  RPT-CONTROL-TOTALS-LINE.
048200     05  FILLER              PIC X(06)  VALUE SPACES.
048300     05  RPT-CT-LABEL        PIC X(30).
048400     05  RPT-CT-VALUE        PIC ZZZ,ZZZ,ZZ9.
048500     05  FILLER              PIC X(85)  VALUE SPACES.
048600
048700 01  RPT-REVENUE-LINE.
048800     05  FILLER              PIC X(06)  VALUE SPACES.
048900     05  RPT-REV-LABEL       PIC X(30).
049000     05  RPT-REV-VALUE       PIC Z,ZZZ,ZZZ,ZZ9.99.
049100     05  FILLER              PIC X(80)  VALUE SPACES.
049200
049300 01  RPT-RATE-LINE.
049400     05  FILLER              PIC X(06)  VALUE SPACES.
049500     05  RPT-RATE-LABEL      PIC X(30).
049600     05  RPT-RATE-VALUE      PIC ZZ9.99.
049700     05  FILLER              PIC X(90)  VALUE SPACES.
049800 PROCEDURE DIVISION.
049900******************************************************************
050000*                 P A R R A F O   P R I N C I P A L
050100******************************************************************
050200 0000-MAIN-PROCESS.
050300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
050400     PERFORM 2000-PROCESS-SUBSCRIBERS
050500                                THRU 2000-PROCESS-SUBSCRIBERS-EXIT
050600         UNTIL SUBSFILE-EOF.
050700     PERFORM 2230-FLUSH-UNMATCHED-EVENTS
050800                              THRU 2230-FLUSH-UNMATCHED-EVENTS-EXIT
050900         UNTIL EVNTFILE-EOF.
051000     PERFORM 5000-PRINT-ANALYTICS-REPORT
051100                             THRU 5000-PRINT-ANALYTICS-REPORT-EXIT.
051200     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
051300     STOP RUN.
051400 0000-MAIN-PROCESS-EXIT.
051500     EXIT.
051600******************************************************************
051700*      A P E R T U R A   Y   C A R G A   I N I C I A L
051800******************************************************************
051900 1000-INITIALIZE.
052000     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT.
052100     PERFORM 1200-READ-PARAMETERS THRU 1200-READ-PARAMETERS-EXIT.
052200     PERFORM 1300-LOAD-CONTENT-TABLE
052300                               THRU 1300-LOAD-CONTENT-TABLE-EXIT
052400         UNTIL CONTFILE-EOF.
052500     PERFORM 1400-PRINT-REPORT-HEADING
052600                               THRU 1400-PRINT-REPORT-HEADING-EXIT.
052700     PERFORM 2050-READ-EVENT THRU 2050-READ-EVENT-EXIT.
052800     PERFORM 2100-READ-SUBSCRIBER THRU 2100-READ-SUBSCRIBER-EXIT.
052900 1000-INITIALIZE-EXIT.
053000     EXIT.
053100
053200 1100-OPEN-FILES.
053300     OPEN INPUT  PARMFILE.
053400     IF FS-PARMFILE NOT = '00'
053500         MOVE 'PARMFILE' TO ARCHIVO
053600         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
053700     END-IF.
053800     OPEN INPUT  SUBSFILE.
053900     IF FS-SUBSFILE NOT = '00'
054000         MOVE 'SUBSFILE' TO ARCHIVO
054100         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
054200     END-IF.
054300     OPEN INPUT  EVNTFILE.
054400     IF FS-EVNTFILE NOT = '00'
054500         MOVE 'EVNTFILE' TO ARCHIVO
054600         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
054700     END-IF.
054800     OPEN INPUT  CONTFILE.
054900     IF FS-CONTFILE NOT = '00'
055000         MOVE 'CONTFILE' TO ARCHIVO
055100         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
055200     END-IF.
055300     OPEN OUTPUT PROFFILE.
055400     IF FS-PROFFILE NOT = '00'
055500         MOVE 'PROFFILE' TO ARCHIVO
055600         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
055700     END-IF.
055800     OPEN OUTPUT RPTFILE.
055900     IF FS-RPTFILE NOT = '00'
056000         MOVE 'RPTFILE ' TO ARCHIVO
056100         PERFORM 1190-OPEN-ERROR THRU 1190-OPEN-ERROR-EXIT
056200     END-IF.
056300 1100-OPEN-FILES-EXIT.
056400     EXIT.
056500
056600 1190-OPEN-ERROR.
056700     DISPLAY 'SUBSCR1 - OPEN ERROR ON ' ARCHIVO UPON CONSOLE.
056800     DISPLAY 'SUBSCR1 - RUN TERMINATED' UPON CONSOLE.
056900     STOP RUN.
057000 1190-OPEN-ERROR-EXIT.
057100     EXIT.
057200
057300******************************************************************
057400*   03/30/2019 T.N.  REQ-6015 -- DEFAULTS APPLIED WHEN THE        REQ6015 
057500*   OPERATOR LEAVES THE WINDOW-DAYS OR BASE-REVENUE CARD BLANK.
057600******************************************************************
057700 1200-READ-PARAMETERS.
057800     READ PARMFILE
057900         AT END
058000             DISPLAY 'SUBSCR1 - PARMFILE EMPTY, DEFAULTS USED'
058100                 UPON CONSOLE
058200         NOT AT END
058300             MOVE PRM-ASOF-DATE    TO WKS-ASOF-DATE-DISPLAY
058400             MOVE PRM-BASE-SUBJECT TO WKS-BASE-SUBJECT
058500             IF PRM-WINDOW-DAYS NUMERIC AND PRM-WINDOW-DAYS > 0
058600                 MOVE PRM-WINDOW-DAYS TO WKS-WINDOW-DAYS
058700             END-IF
058800             IF PRM-BASE-REVENUE NUMERIC AND PRM-BASE-REVENUE > 0
058900                 MOVE PRM-BASE-REVENUE TO WKS-BASE-REVENUE
059000             END-IF
059100     END-READ.
059200 1200-READ-PARAMETERS-EXIT.
059300     EXIT.
059400
059500******************************************************************
059600*   08/19/2002 M.PRICE  REQ-5230 -- CARGA LA TABLA DE CONTENIDOS  REQ5230 
059700*   Y CALIFICA EL DESEMPENO PREDICHO DE CADA ARTICULO CONTRA LOS
059800*   CINCO SEGMENTOS DE COMPORTAMIENTO PARA LA MESA EDITORIAL.
059900******************************************************************
060000 1300-LOAD-CONTENT-TABLE.
060100     READ CONTFILE
060200         AT END
060300             SET CONTFILE-EOF TO TRUE
060400         NOT AT END
060500             ADD 1 TO WKS-CONT-READ
060600             IF WKS-CONTENT-COUNT < 50
060700                 ADD 1 TO WKS-CONTENT-COUNT
060800                 SET CX TO WKS-CONTENT-COUNT
060900                 MOVE CNT-ID            TO WCT-ID (CX)
061000                 MOVE CNT-NEWSLETTER-ID TO WCT-NEWSLETTER-ID (CX)
061100                 MOVE CNT-SECTION       TO WCT-SECTION (CX)
061200                 MOVE CNT-TYPE          TO WCT-TYPE (CX)
061300                 MOVE CNT-TITLE         TO WCT-TITLE (CX)
061400                 PERFORM 1350-PREDICT-CONTENT-PERFORMANCE
061500                           THRU 1350-PREDICT-CONTENT-PERFORMANCE-EXIT
061600             ELSE
061700                 DISPLAY 'SUBSCR1 - CONTFILE TABLE FULL AT 50'
061800                     UPON CONSOLE
061900             END-IF
062000     END-READ.
062100 1300-LOAD-CONTENT-TABLE-EXIT.
062200     EXIT.
062300
062400 1350-PREDICT-CONTENT-PERFORMANCE.
062500     SET PX TO CX.
062600     PERFORM 1360-SCORE-ITEM-FOR-SEGMENT
062700                               THRU 1360-SCORE-ITEM-FOR-SEGMENT-EXIT
062800         VARYING SX FROM 1 BY 1 UNTIL SX > 5.
062900     ADD 1 TO WKS-CONT-PERF-EVALUATED.
063000 1350-PREDICT-CONTENT-PERFORMANCE-EXIT.
063100     EXIT.
063200
063300 1360-SCORE-ITEM-FOR-SEGMENT.
063400     MOVE 0 TO WKS-TYPE-BONUS.
063500     MOVE 0 TO WKS-KEYWORD-HITS.
063600     EVALUATE SX
063700         WHEN 1
063800             IF WCT-TYPE (CX) = 'STOCK-ANALYSIS'
063900              OR WCT-TYPE (CX) = 'STOCK-RECOMMEND'
064000                 MOVE 15 TO WKS-TYPE-BONUS
064100             END-IF
064200             INSPECT WCT-TITLE (CX) TALLYING WKS-KEYWORD-HITS
064300                 FOR ALL 'STOCK' 'PRICE' 'TARGET' 'BUY' 'SELL'
064400                         'EARNINGS'
064500         WHEN 2
064600             IF WCT-TYPE (CX) = 'MARKET-COMMENTARY'
064700              OR WCT-TYPE (CX) = 'ECONOMIC-ANALYSIS'
064800                 MOVE 15 TO WKS-TYPE-BONUS
064900             END-IF
065000             INSPECT WCT-TITLE (CX) TALLYING WKS-KEYWORD-HITS
065100                 FOR ALL 'MARKET' 'TREND' 'ECONOMY' 'FED' 'RATES'
065200         WHEN 3
065300             IF WCT-TYPE (CX) = 'NEWS'
065400              OR WCT-TYPE (CX) = 'BREAKING-NEWS'
065500                 MOVE 15 TO WKS-TYPE-BONUS
065600             END-IF
065700             INSPECT WCT-TITLE (CX) TALLYING WKS-KEYWORD-HITS
065800                 FOR ALL 'BREAKING' 'NEWS' 'ALERT' 'UPDATE'
065900         WHEN 4
066000             MOVE 15 TO WKS-TYPE-BONUS
066100             INSPECT WCT-TITLE (CX) TALLYING WKS-KEYWORD-HITS
066200                 FOR ALL 'EXCLUSIVE' 'PREMIUM' 'INSIDER'
066300         WHEN 5
066400             IF WCT-TYPE (CX) = 'EDUCATIONAL'
066500              OR WCT-TYPE (CX) = 'SIMPLE-ANALYSIS'
066600                 MOVE 15 TO WKS-TYPE-BONUS
066700             END-IF
066800             INSPECT WCT-TITLE (CX) TALLYING WKS-KEYWORD-HITS
066900                 FOR ALL 'SIMPLE' 'EASY' 'QUICK' 'BEGINNER'
067000     END-EVALUATE.
067100     COMPUTE WKS-KEYWORD-BONUS = WKS-KEYWORD-HITS * 5.
067200     IF WKS-KEYWORD-BONUS > 20
067300         MOVE 20 TO WKS-KEYWORD-BONUS
067400     END-IF.
067500     COMPUTE WKS-PRED-RAW = WKS-SEGMENT-BASE-SCORE (SX)
067600                           + WKS-TYPE-BONUS + WKS-KEYWORD-BONUS.
067700     IF WKS-PRED-RAW > 100
067800         MOVE 100 TO WCP-PREDICTED (PX SX)
067900     ELSE
068000         MOVE WKS-PRED-RAW TO WCP-PREDICTED (PX SX)
068100     END-IF.
068200     IF WKS-TYPE-BONUS > 0
068300         MOVE 'HIGH  ' TO WCP-CONFIDENCE (PX SX)
068400     ELSE
068500         MOVE 'MEDIUM' TO WCP-CONFIDENCE (PX SX)
068600     END-IF.
068700 1360-SCORE-ITEM-FOR-SEGMENT-EXIT.
068800     EXIT.
068900
069000******************************************************************
069100*              E N C A B E Z A D O   D E L   R E P O R T E
069200******************************************************************
069300 1400-PRINT-REPORT-HEADING.
069400     MOVE SPACES TO RPT-LINE.
069500     WRITE RPT-LINE FROM RPT-HEADING-LINE-1 AFTER PAGE.
069600     MOVE WKS-ASOF-DATE-DISPLAY TO RPT-H2-ASOF.
069700     MOVE WKS-WINDOW-DAYS       TO RPT-H2-WINDOW.
069800     WRITE RPT-LINE FROM RPT-HEADING-LINE-2 AFTER 1.
069900     WRITE RPT-LINE FROM RPT-HEADING-LINE-3 AFTER 2.
070000     MOVE 4 TO WKS-LINE-COUNT.
070100     ADD 1 TO WKS-PAGE-COUNT.
070200 1400-PRINT-REPORT-HEADING-EXIT.
070300     EXIT.
070400******************************************************************
070500*   L E C T U R A   A P A R E A D A   D E   S U B S / E V E N T O S
070600******************************************************************
070700 2000-PROCESS-SUBSCRIBERS.
070800     PERFORM 2200-LOAD-EVENTS-FOR-SUBSCRIBER
070900                          THRU 2200-LOAD-EVENTS-FOR-SUBSCRIBER-EXIT.
071000     PERFORM 3000-CALCULATE-ENGAGEMENT-SCORE
071100                          THRU 3000-CALCULATE-ENGAGEMENT-SCORE-EXIT.
071200     PERFORM 3100-ANALYZE-CONTENT-PREFERENCES
071300                          THRU 3100-ANALYZE-CONTENT-PREFERENCES-EXIT.
071400     PERFORM 3200-PREDICT-CHURN-RISK
071500                          THRU 3200-PREDICT-CHURN-RISK-EXIT.
071600     PERFORM 3300-DETERMINE-BEHAVIORAL-SEGMENTS
071700                          THRU 3300-DETERMINE-BEHAVIORAL-SEGMENTS-EXIT.
071800     PERFORM 3400-OPTIMIZE-SEND-TIME
071900                          THRU 3400-OPTIMIZE-SEND-TIME-EXIT.
072000     PERFORM 3500-CALCULATE-CRM-SCORES
072100                          THRU 3500-CALCULATE-CRM-SCORES-EXIT.
072200     PERFORM 3600-CALCULATE-REVENUE-IMPACT
072300                          THRU 3600-CALCULATE-REVENUE-IMPACT-EXIT.
072400     PERFORM 3700-PERSONALIZE-SUBJECT-LINE
072500                          THRU 3700-PERSONALIZE-SUBJECT-LINE-EXIT.
072600     PERFORM 3800-PERSONALIZE-CONTENT-ORDER
072700                          THRU 3800-PERSONALIZE-CONTENT-ORDER-EXIT.
072800     PERFORM 4000-WRITE-PROFILE-RECORD
072900                          THRU 4000-WRITE-PROFILE-RECORD-EXIT.
073000     PERFORM 4100-ACCUMULATE-REPORT-TOTALS
073100                          THRU 4100-ACCUMULATE-REPORT-TOTALS-EXIT.
073200     PERFORM 4200-PRINT-DETAIL-LINE
073300                          THRU 4200-PRINT-DETAIL-LINE-EXIT.
073400     PERFORM 2100-READ-SUBSCRIBER THRU 2100-READ-SUBSCRIBER-EXIT.
073500 2000-PROCESS-SUBSCRIBERS-EXIT.
073600     EXIT.
073700
073800 2050-READ-EVENT.
073900     READ EVNTFILE
074000         AT END
074100             SET EVNTFILE-EOF TO TRUE
074200         NOT AT END
074300             ADD 1 TO WKS-EVNT-READ
074400     END-READ.
074500 2050-READ-EVENT-EXIT.
074600     EXIT.
074700
074800 2100-READ-SUBSCRIBER.
074900     READ SUBSFILE
075000         AT END
075100             SET SUBSFILE-EOF TO TRUE
075200         NOT AT END
075300             ADD 1 TO WKS-SUBS-READ
075400     END-READ.
075500 2100-READ-SUBSCRIBER-EXIT.
075600     EXIT.
075700
075800******************************************************************
075900*   D E S C A R T A   E V E N T O S   S I N   S U S C R I P T O R
076000******************************************************************
076100 2200-LOAD-EVENTS-FOR-SUBSCRIBER.
076200     MOVE 0 TO WKS-EVENT-COUNT.
076300     PERFORM 2210-SKIP-UNMATCHED-EVENT
076400                              THRU 2210-SKIP-UNMATCHED-EVENT-EXIT
076500         UNTIL EVNTFILE-EOF OR EVT-SUB-ID NOT < SUB-ID.
076600     PERFORM 2220-LOAD-ONE-EVENT THRU 2220-LOAD-ONE-EVENT-EXIT
076700         UNTIL EVNTFILE-EOF OR EVT-SUB-ID NOT = SUB-ID.
076800 2200-LOAD-EVENTS-FOR-SUBSCRIBER-EXIT.
076900     EXIT.
077000
077100 2210-SKIP-UNMATCHED-EVENT.
077200     ADD 1 TO WKS-EVNT-UNMATCHED.
077300     PERFORM 2050-READ-EVENT THRU 2050-READ-EVENT-EXIT.
077400 2210-SKIP-UNMATCHED-EVENT-EXIT.
077500     EXIT.
077600
077700 2220-LOAD-ONE-EVENT.
077800     IF WKS-EVENT-COUNT < 200
077900         ADD 1 TO WKS-EVENT-COUNT
078000         SET EX TO WKS-EVENT-COUNT
078100         MOVE EVT-TYPE     TO WEV-TYPE (EX)
078200         MOVE EVT-DAYS-AGO TO WEV-DAYS-AGO (EX)
078300         MOVE EVT-HOUR     TO WEV-HOUR (EX)
078400         MOVE EVT-MINUTE   TO WEV-MINUTE (EX)
078500         MOVE EVT-WEEKDAY  TO WEV-WEEKDAY (EX)
078600         MOVE EVT-SECTION  TO WEV-SECTION (EX)
078700     END-IF.
078800     IF EVT-DAYS-AGO < WKS-WINDOW-DAYS
078900         ADD 1 TO WKS-TOTAL-WINDOW-EVENTS
079000         COMPUTE WKS-DAY-IDX = EVT-HOUR + 1
079100         ADD 1 TO WKS-GLOBAL-HOUR-TALLY (WKS-DAY-IDX)
079200         ADD 1 TO WKS-GLOBAL-WEEKDAY-TALLY (EVT-WEEKDAY)
079300         IF EVT-TYPE-OPEN
079400             ADD 1 TO WKS-TOTAL-OPENS-WINDOW
079500         END-IF
079600         IF EVT-TYPE-CLICK
079700             ADD 1 TO WKS-TOTAL-CLICKS-WINDOW
079800         END-IF
079900     END-IF.
080000     IF EVT-DAYS-AGO >= 1 AND EVT-DAYS-AGO <= 7
080100         IF EVT-TYPE-OPEN
080200             ADD 1 TO WKS-DAILY-OPENS (EVT-DAYS-AGO)
080300         END-IF
080400         IF EVT-TYPE-CLICK
080500             ADD 1 TO WKS-DAILY-CLICKS (EVT-DAYS-AGO)
080600         END-IF
080700     END-IF.
080800     PERFORM 2050-READ-EVENT THRU 2050-READ-EVENT-EXIT.
080900 2220-LOAD-ONE-EVENT-EXIT.
081000     EXIT.
081100
081200 2230-FLUSH-UNMATCHED-EVENTS.
081300     ADD 1 TO WKS-EVNT-UNMATCHED.
081400     PERFORM 2050-READ-EVENT THRU 2050-READ-EVENT-EXIT.
081500 2230-FLUSH-UNMATCHED-EVENTS-EXIT.
081600     EXIT.
081700
081800******************************************************************
081900*   U1 -- C A L C U L O   D E L   S C O R E   D E   E N G A G E
082000******************************************************************
082100 3000-CALCULATE-ENGAGEMENT-SCORE.
082200     MOVE 0 TO WKS-OPENS WKS-CLICKS WKS-VIEWS.
082300     PERFORM 3010-TALLY-ENGAGEMENT-EVENT
082400                              THRU 3010-TALLY-ENGAGEMENT-EVENT-EXIT
082500         VARYING EX FROM 1 BY 1 UNTIL EX > WKS-EVENT-COUNT.
082600     IF WKS-OPENS = 0 AND WKS-CLICKS = 0 AND WKS-VIEWS = 0
082700         MOVE 0 TO WKS-ENGAGE-SCORE
082800     ELSE
082900         IF WKS-WINDOW-DAYS < 30
083000             MOVE WKS-WINDOW-DAYS TO WKS-TOTAL-EMAILS
083100         ELSE
083200             MOVE 30 TO WKS-TOTAL-EMAILS
083300         END-IF
083400         COMPUTE WKS-OPEN-RATE ROUNDED =
083500                 WKS-OPENS / WKS-TOTAL-EMAILS
083600         IF WKS-OPEN-RATE > 1
083700             MOVE 1 TO WKS-OPEN-RATE
083800         END-IF
083900         IF WKS-OPENS = 0
084000             MOVE 0 TO WKS-CLICK-RATE
084100         ELSE
084200             COMPUTE WKS-CLICK-RATE ROUNDED =
084300                     WKS-CLICKS / WKS-TOTAL-EMAILS
084400             IF WKS-CLICK-RATE > 1
084500                 MOVE 1 TO WKS-CLICK-RATE
084600             END-IF
084700         END-IF
084800         COMPUTE WKS-VIEW-RATE ROUNDED =
084900                 WKS-VIEWS / WKS-TOTAL-EMAILS
085000         IF WKS-VIEW-RATE > 1
085100             MOVE 1 TO WKS-VIEW-RATE
085200         END-IF
085300         COMPUTE WKS-ENGAGE-SCORE ROUNDED =
085400                 (WKS-OPEN-RATE  * 30)
085500               + (WKS-CLICK-RATE * 40)
085600               + (WKS-VIEW-RATE  * 30)
085700         IF WKS-ENGAGE-SCORE > 100
085800             MOVE 100 TO WKS-ENGAGE-SCORE
085900         END-IF
086000     END-IF.
086100 3000-CALCULATE-ENGAGEMENT-SCORE-EXIT.
086200     EXIT.
086300
086400 3010-TALLY-ENGAGEMENT-EVENT.
086500     IF WEV-DAYS-AGO (EX) < WKS-WINDOW-DAYS
086600         EVALUATE WEV-TYPE (EX)
086700             WHEN 'OPEN'
086800                 ADD 1 TO WKS-OPENS
086900             WHEN 'CLICK'
087000                 ADD 1 TO WKS-CLICKS
087100             WHEN 'VIEW'
087200                 ADD 1 TO WKS-VIEWS
087300         END-EVALUATE
087400     END-IF.
087500 3010-TALLY-ENGAGEMENT-EVENT-EXIT.
087600     EXIT.
087700
087800******************************************************************
087900*   U2 -- P R E F E R E N C I A   D E   C O N T E N I D O
088000******************************************************************
088100 3100-ANALYZE-CONTENT-PREFERENCES.
088200     MOVE 0 TO WKS-SECTION-COUNT.
088300     MOVE WKS-EVENT-COUNT TO WKS-TOTAL-EVENTS.
088400     PERFORM 3110-TALLY-SECTION-PREFERENCE
088500                              THRU 3110-TALLY-SECTION-PREFERENCE-EXIT
088600         VARYING EX FROM 1 BY 1 UNTIL EX > WKS-EVENT-COUNT.
088700     PERFORM 3120-COMPUTE-SECTION-PCT
088800                              THRU 3120-COMPUTE-SECTION-PCT-EXIT
088900         VARYING SPX FROM 1 BY 1 UNTIL SPX > WKS-SECTION-COUNT.
089000     PERFORM 3130-FIND-TOP-SECTION THRU 3130-FIND-TOP-SECTION-EXIT.
089100 3100-ANALYZE-CONTENT-PREFERENCES-EXIT.
089200     EXIT.
089300
089400 3110-TALLY-SECTION-PREFERENCE.
089500     IF WEV-SECTION (EX) NOT = SPACES
089600         PERFORM 3111-SEARCH-SECTION-TABLE
089700                               THRU 3111-SEARCH-SECTION-TABLE-EXIT
089800         IF TABLE-ENTRY-WAS-FOUND
089900             ADD 1 TO WSP-TALLY (SPX)
090000         ELSE
090100             IF WKS-SECTION-COUNT < 30
090200                 ADD 1 TO WKS-SECTION-COUNT
090300                 SET SPX TO WKS-SECTION-COUNT
090400                 MOVE WEV-SECTION (EX) TO WSP-SECTION (SPX)
090500                 MOVE 1 TO WSP-TALLY (SPX)
090600             END-IF
090700         END-IF
090800     END-IF.
090900 3110-TALLY-SECTION-PREFERENCE-EXIT.
091000     EXIT.
091100
091200 3111-SEARCH-SECTION-TABLE.
091300     SET WKS-TABLE-ENTRY-FOUND TO 'N'.
091400     PERFORM 3112-SEARCH-SECTION-TABLE-STEP
091500                          THRU 3112-SEARCH-SECTION-TABLE-STEP-EXIT
091600         VARYING SPX FROM 1 BY 1
091700         UNTIL SPX > WKS-SECTION-COUNT
091800            OR TABLE-ENTRY-WAS-FOUND.
091900 3111-SEARCH-SECTION-TABLE-EXIT.
092000     EXIT.
092100
092200 3112-SEARCH-SECTION-TABLE-STEP.
092300     IF WSP-SECTION (SPX) = WEV-SECTION (EX)
092400         SET WKS-TABLE-ENTRY-FOUND TO 'Y'
092500     END-IF.
092600 3112-SEARCH-SECTION-TABLE-STEP-EXIT.
092700     EXIT.
092800
092900 3120-COMPUTE-SECTION-PCT.
093000     IF WKS-TOTAL-EVENTS = 0
093100         MOVE 0 TO WSP-PCT (SPX)
093200     ELSE
093300         COMPUTE WSP-PCT (SPX) ROUNDED =
093400                 WSP-TALLY (SPX) / WKS-TOTAL-EVENTS * 100
093500     END-IF.
093600 3120-COMPUTE-SECTION-PCT-EXIT.
093700     EXIT.
093800
093900 3130-FIND-TOP-SECTION.
094000     IF WKS-SECTION-COUNT = 0
094100         MOVE SPACES TO WKS-TOP-SECTION
094200         MOVE 0      TO WKS-TOP-SECTION-PCT
094300     ELSE
094400         SET SPX TO 1
094500         MOVE WSP-SECTION (1) TO WKS-TOP-SECTION
094600         MOVE WSP-PCT (1)     TO WKS-TOP-SECTION-PCT
094700         PERFORM 3131-FIND-TOP-SECTION-STEP
094800                              THRU 3131-FIND-TOP-SECTION-STEP-EXIT
094900             VARYING SPX FROM 2 BY 1
095000             UNTIL SPX > WKS-SECTION-COUNT
095100     END-IF.
095200 3130-FIND-TOP-SECTION-EXIT.
095300     EXIT.
095400
095500 3131-FIND-TOP-SECTION-STEP.
095600     IF WSP-PCT (SPX) > WKS-TOP-SECTION-PCT
095700         MOVE WSP-SECTION (SPX) TO WKS-TOP-SECTION
095800         MOVE WSP-PCT (SPX)     TO WKS-TOP-SECTION-PCT
095900     END-IF.
096000 3131-FIND-TOP-SECTION-STEP-EXIT.
096100     EXIT.
096200******************************************************************
096300*   U3 -- P R E D I C C I O N   D E L   R I E S G O   D E   F U G A
096400******************************************************************
096500 3200-PREDICT-CHURN-RISK.
096600     IF WKS-EVENT-COUNT = 0
096700         MOVE SUB-SIGNUP-DAYS-AGO TO WKS-DAYS-SINCE-LAST
096800     ELSE
096900         SET EX TO 1
097000         MOVE WEV-DAYS-AGO (1) TO WKS-DAYS-SINCE-LAST
097100         PERFORM 3210-FIND-MIN-DAYS-AGO
097200                              THRU 3210-FIND-MIN-DAYS-AGO-EXIT
097300             VARYING EX FROM 2 BY 1 UNTIL EX > WKS-EVENT-COUNT
097400     END-IF.
097500     MOVE 0 TO WKS-RECENT-EVENTS.
097600     PERFORM 3220-COUNT-RECENT-EVENTS
097700                              THRU 3220-COUNT-RECENT-EVENTS-EXIT
097800         VARYING EX FROM 1 BY 1 UNTIL EX > WKS-EVENT-COUNT.
097900     MOVE 0    TO WKS-CHURN-RISK.
098000     MOVE 'N'  TO WKS-ANY-FACTOR-APPLIED.
098100     IF WKS-DAYS-SINCE-LAST > 14
098200         COMPUTE WKS-CHURN-F1 = WKS-DAYS-SINCE-LAST * 2
098300         IF WKS-CHURN-F1 > 40
098400             MOVE 40 TO WKS-CHURN-F1
098500         END-IF
098600         ADD WKS-CHURN-F1 TO WKS-CHURN-RISK
098700         MOVE 'Y' TO WKS-ANY-FACTOR-APPLIED
098800     END-IF.
098900     IF WKS-RECENT-EVENTS < 2
099000         ADD 30 TO WKS-CHURN-RISK
099100         MOVE 'Y' TO WKS-ANY-FACTOR-APPLIED
099200     END-IF.
099300     IF SUB-SIGNUP-DAYS-AGO <= 7 AND WKS-RECENT-EVENTS = 0
099400         ADD 50 TO WKS-CHURN-RISK
099500         MOVE 'Y' TO WKS-ANY-FACTOR-APPLIED
099600     END-IF.
099700     IF SUB-SIGNUP-DAYS-AGO > 90 AND WKS-RECENT-EVENTS < 1
099800         ADD 35 TO WKS-CHURN-RISK
099900         MOVE 'Y' TO WKS-ANY-FACTOR-APPLIED
100000     END-IF.
100100     IF NOT CHURN-FACTOR-APPLIED
100200         MOVE 10.00 TO WKS-CHURN-RISK
100300     ELSE
100400         IF WKS-CHURN-RISK > 100
100500             MOVE 100 TO WKS-CHURN-RISK
100600         END-IF
100700     END-IF.
100800 3200-PREDICT-CHURN-RISK-EXIT.
100900     EXIT.
101000
101100 3210-FIND-MIN-DAYS-AGO.
101200     IF WEV-DAYS-AGO (EX) < WKS-DAYS-SINCE-LAST
101300         MOVE WEV-DAYS-AGO (EX) TO WKS-DAYS-SINCE-LAST
101400     END-IF.
101500 3210-FIND-MIN-DAYS-AGO-EXIT.
101600     EXIT.
101700
101800 3220-COUNT-RECENT-EVENTS.
101900     IF WEV-DAYS-AGO (EX) < 14
102000         ADD 1 TO WKS-RECENT-EVENTS
102100     END-IF.
102200 3220-COUNT-RECENT-EVENTS-EXIT.
102300     EXIT.
102400
102500******************************************************************
102600*   U4 -- S E G M E N T A C I O N   C O M P O R T A M E N T A L
102700*   CNT-SECTION/EVT-SECTION LLEGAN SIEMPRE EN MAYUSCULAS DESDE
102800*   EL SISTEMA DE CAPTURA EDITORIAL (VER MANUAL DE CODIGOS DE
102900*   SECCION); EL SUBSTRING SOBRE WKS-TOP-SECTION NO REQUIERE
103000*   CONVERSION DE CASE.
103100******************************************************************
103200 3300-DETERMINE-BEHAVIORAL-SEGMENTS.
103300     IF WKS-ENGAGE-SCORE >= 70
103400         MOVE 'HIGH  ' TO WKS-ENG-SEGMENT
103500     ELSE
103600         IF WKS-ENGAGE-SCORE >= 40
103700             MOVE 'MEDIUM' TO WKS-ENG-SEGMENT
103800         ELSE
103900             MOVE 'LOW   ' TO WKS-ENG-SEGMENT
104000         END-IF
104100     END-IF.
104200     IF WKS-CHURN-RISK >= 70
104300         MOVE 'HIGH  ' TO WKS-RISK-SEGMENT
104400     ELSE
104500         IF WKS-CHURN-RISK >= 40
104600             MOVE 'MEDIUM' TO WKS-RISK-SEGMENT
104700         ELSE
104800             MOVE 'LOW   ' TO WKS-RISK-SEGMENT
104900         END-IF
105000     END-IF.
105100     MOVE SPACES TO WKS-FOCUS-SEGMENT.
105200     IF WKS-SECTION-COUNT NOT = 0
105300         MOVE 0 TO WKS-KEYWORD-HITS
105400         INSPECT WKS-TOP-SECTION TALLYING WKS-KEYWORD-HITS
105500             FOR ALL 'STOCK'
105600         IF WKS-KEYWORD-HITS > 0
105700             MOVE 'STOCK   ' TO WKS-FOCUS-SEGMENT
105800         ELSE
105900             MOVE 0 TO WKS-KEYWORD-HITS
106000             INSPECT WKS-TOP-SECTION TALLYING WKS-KEYWORD-HITS
106100                 FOR ALL 'MARKET'
106200             IF WKS-KEYWORD-HITS > 0
106300                 MOVE 'MARKET  ' TO WKS-FOCUS-SEGMENT
106400             ELSE
106500                 MOVE 0 TO WKS-KEYWORD-HITS
106600                 INSPECT WKS-TOP-SECTION
106700                     TALLYING WKS-KEYWORD-HITS FOR ALL 'NEWS'
106800                 IF WKS-KEYWORD-HITS > 0
106900                     MOVE 'NEWS    ' TO WKS-FOCUS-SEGMENT
107000                 END-IF
107100             END-IF
107200         END-IF
107300     END-IF.
107400 3300-DETERMINE-BEHAVIORAL-SEGMENTS-EXIT.
107500     EXIT.
107600
107700******************************************************************
107800*   U7/U8 -- O P T I M I Z A C I O N   D E L   H O R A R I O
107900******************************************************************
108000 3400-OPTIMIZE-SEND-TIME.
108100     PERFORM 3401-CLEAR-HOUR-TALLY THRU 3401-CLEAR-HOUR-TALLY-EXIT
108200         VARYING HX FROM 1 BY 1 UNTIL HX > 24.
108300     PERFORM 3402-CLEAR-WEEKDAY-TALLY
108400                              THRU 3402-CLEAR-WEEKDAY-TALLY-EXIT
108500         VARYING WX FROM 1 BY 1 UNTIL WX > 7.
108600     MOVE 0 TO WKS-OPENS-CONSIDERED.
108700     PERFORM 3410-TALLY-OPEN-FOR-SEND-TIME
108800                            THRU 3410-TALLY-OPEN-FOR-SEND-TIME-EXIT
108900         VARYING EX FROM 1 BY 1 UNTIL EX > WKS-EVENT-COUNT.
109000     IF WKS-OPENS-CONSIDERED = 0
109100         MOVE 9 TO WKS-SEND-HH
109200         MOVE 0 TO WKS-SEND-MM
109300         MOVE 'LOW   ' TO WKS-SEND-CONF
109400     ELSE
109500         PERFORM 3420-FIND-PEAK-HOUR THRU 3420-FIND-PEAK-HOUR-EXIT.
109600         PERFORM 3430-FIND-PEAK-WEEKDAY
109700                                  THRU 3430-FIND-PEAK-WEEKDAY-EXIT.
109800         COMPUTE WKS-SEND-HH = WKS-PEAK-HOUR
109900         MOVE 0 TO WKS-SEND-MM
110000         COMPUTE WKS-CONF-RATIO ROUNDED =
110100                 WKS-PEAK-HOUR-OPENS / WKS-OPENS-CONSIDERED
110200         IF WKS-CONF-RATIO > 0.40
110300             MOVE 'HIGH  ' TO WKS-SEND-CONF
110400         ELSE
110500             IF WKS-CONF-RATIO > 0.25
110600                 MOVE 'MEDIUM' TO WKS-SEND-CONF
110700             ELSE
110800                 MOVE 'LOW   ' TO WKS-SEND-CONF
110900             END-IF
111000         END-IF
111100     END-IF.
111200 3400-OPTIMIZE-SEND-TIME-EXIT.
111300     EXIT.
111400
111500 3401-CLEAR-HOUR-TALLY.
111600     MOVE 0 TO WKS-HOUR-TALLY (HX).
111700 3401-CLEAR-HOUR-TALLY-EXIT.
111800     EXIT.
111900
112000 3402-CLEAR-WEEKDAY-TALLY.
112100     MOVE 0 TO WKS-WEEKDAY-TALLY (WX).
112200 3402-CLEAR-WEEKDAY-TALLY-EXIT.
112300     EXIT.
112400
112500 3410-TALLY-OPEN-FOR-SEND-TIME.
112600     IF WEV-TYPE (EX) = 'OPEN' AND WEV-DAYS-AGO (EX) < 30
112700         ADD 1 TO WKS-OPENS-CONSIDERED
112800         COMPUTE WKS-DAY-IDX = WEV-HOUR (EX) + 1
112900         ADD 1 TO WKS-HOUR-TALLY (WKS-DAY-IDX)
113000         ADD 1 TO WKS-WEEKDAY-TALLY (WEV-WEEKDAY (EX))
113100     END-IF.
113200 3410-TALLY-OPEN-FOR-SEND-TIME-EXIT.
113300     EXIT.
113400
113500 3420-FIND-PEAK-HOUR.
113600     MOVE 0 TO WKS-PEAK-HOUR-OPENS.
113700     MOVE 0 TO WKS-PEAK-HOUR.
113800     PERFORM 3421-FIND-PEAK-HOUR-STEP
113900                               THRU 3421-FIND-PEAK-HOUR-STEP-EXIT
114000         VARYING HX FROM 1 BY 1 UNTIL HX > 24.
114100 3420-FIND-PEAK-HOUR-EXIT.
114200     EXIT.
114300
114400 3421-FIND-PEAK-HOUR-STEP.
114500     IF WKS-HOUR-TALLY (HX) > WKS-PEAK-HOUR-OPENS
114600         MOVE WKS-HOUR-TALLY (HX) TO WKS-PEAK-HOUR-OPENS
114700         COMPUTE WKS-PEAK-HOUR = HX - 1
114800     END-IF.
114900 3421-FIND-PEAK-HOUR-STEP-EXIT.
115000     EXIT.
115100
115200 3430-FIND-PEAK-WEEKDAY.
115300     MOVE 0 TO WKS-PEAK-WEEKDAY-OPENS.
115400     MOVE 1 TO WKS-PEAK-WEEKDAY.
115500     PERFORM 3431-FIND-PEAK-WEEKDAY-STEP
115600                            THRU 3431-FIND-PEAK-WEEKDAY-STEP-EXIT
115700         VARYING WX FROM 1 BY 1 UNTIL WX > 7.
115800 3430-FIND-PEAK-WEEKDAY-EXIT.
115900     EXIT.
116000
116100 3431-FIND-PEAK-WEEKDAY-STEP.
116200     IF WKS-WEEKDAY-TALLY (WX) > WKS-PEAK-WEEKDAY-OPENS
116300         MOVE WKS-WEEKDAY-TALLY (WX) TO WKS-PEAK-WEEKDAY-OPENS
116400         SET WKS-PEAK-WEEKDAY TO WX
116500     END-IF.
116600 3431-FIND-PEAK-WEEKDAY-STEP-EXIT.
116700     EXIT.
116800******************************************************************
116900*   U11 -- C A L I F I C A C I O N   D E   L E A D   C R M
117000******************************************************************
117100 3500-CALCULATE-CRM-SCORES.
117200     EVALUATE TRUE
117300         WHEN SUB-TIER-PREMIUM
117400             MOVE 1.3 TO WKS-TIER-MULT
117500         WHEN SUB-TIER-STANDARD
117600             MOVE 1.1 TO WKS-TIER-MULT
117700         WHEN SUB-TIER-BASIC
117800             MOVE 0.9 TO WKS-TIER-MULT
117900         WHEN OTHER
118000             MOVE 1.0 TO WKS-TIER-MULT
118100     END-EVALUATE.
118200     COMPUTE WKS-CRM-ENGAGE-SCORE ROUNDED = 50.0 * WKS-TIER-MULT.
118300     IF WKS-ENG-SEGMENT = 'HIGH  '
118400         ADD 20 TO WKS-CRM-ENGAGE-SCORE
118500     ELSE
118600         IF WKS-FOCUS-SEGMENT NOT = SPACES
118700             EVALUATE WKS-FOCUS-SEGMENT
118800                 WHEN 'STOCK   '
118900                     ADD 15 TO WKS-CRM-ENGAGE-SCORE
119000                 WHEN 'MARKET  '
119100                     ADD 10 TO WKS-CRM-ENGAGE-SCORE
119200                 WHEN 'NEWS    '
119300                     ADD 5 TO WKS-CRM-ENGAGE-SCORE
119400             END-EVALUATE
119500         ELSE
119600             IF WKS-ENG-SEGMENT = 'LOW   '
119700                 SUBTRACT 15 FROM WKS-CRM-ENGAGE-SCORE
119800             END-IF
119900         END-IF
120000     END-IF.
120100     IF WKS-CRM-ENGAGE-SCORE > 100
120200         MOVE 100 TO WKS-CRM-ENGAGE-SCORE
120300     END-IF.
120400     IF WKS-CRM-ENGAGE-SCORE < 0
120500         MOVE 0 TO WKS-CRM-ENGAGE-SCORE
120600     END-IF.
120700
120800     COMPUTE WKS-LEAD-SCORE ROUNDED = WKS-CRM-ENGAGE-SCORE * 0.8.
120900     IF SUB-TIER-PREMIUM
121000         ADD 10 TO WKS-LEAD-SCORE
121100     END-IF.
121200     IF SUB-SIGNUP-DAYS-AGO < 30
121300         ADD 15 TO WKS-LEAD-SCORE
121400     ELSE
121500         IF SUB-SIGNUP-DAYS-AGO > 365
121600             SUBTRACT 5 FROM WKS-LEAD-SCORE
121700         END-IF
121800     END-IF.
121900     COMPUTE WKS-LEAD-SCORE ROUNDED =
122000             WKS-LEAD-SCORE - (WKS-CHURN-RISK / 100 * 20).
122100     IF WKS-LEAD-SCORE > 100
122200         MOVE 100 TO WKS-LEAD-SCORE
122300     END-IF.
122400     IF WKS-LEAD-SCORE < 0
122500         MOVE 0 TO WKS-LEAD-SCORE
122600     END-IF.
122700
122800     IF WKS-CRM-ENGAGE-SCORE >= 80
122900         MOVE 'Y' TO WKS-OPP-FLAG
123000     ELSE
123100         MOVE 'N' TO WKS-OPP-FLAG
123200     END-IF.
123300     EVALUATE TRUE
123400         WHEN SUB-TIER-PREMIUM
123500             MOVE 2.5 TO WKS-OPP-TIER-MULT
123600         WHEN SUB-TIER-STANDARD
123700             MOVE 1.5 TO WKS-OPP-TIER-MULT
123800         WHEN OTHER
123900             MOVE 1.0 TO WKS-OPP-TIER-MULT
124000     END-EVALUATE.
124100     COMPUTE WKS-OPP-VALUE ROUNDED = 10000 * WKS-OPP-TIER-MULT.
124200     IF WKS-CRM-ENGAGE-SCORE > 90
124300         COMPUTE WKS-OPP-VALUE ROUNDED = WKS-OPP-VALUE * 1.5
124400     ELSE
124500         IF WKS-CRM-ENGAGE-SCORE > 80
124600             COMPUTE WKS-OPP-VALUE ROUNDED = WKS-OPP-VALUE * 1.3
124700         END-IF
124800     END-IF.
124900     IF WKS-CRM-ENGAGE-SCORE < 50
125000         COMPUTE WKS-OPP-VALUE ROUNDED = WKS-OPP-VALUE * 0.7
125100     END-IF.
125200 3500-CALCULATE-CRM-SCORES-EXIT.
125300     EXIT.
125400
125500******************************************************************
125600*   U9 -- P R O Y E C C I O N   D E L   I M P A C T O   E N
125700*   I N G R E S O S
125800******************************************************************
125900 3600-CALCULATE-REVENUE-IMPACT.
126000     COMPUTE WKS-OPEN-IMP ROUNDED = WKS-ENGAGE-SCORE / 50 * 15.
126100     IF WKS-OPEN-IMP > 40
126200         MOVE 40 TO WKS-OPEN-IMP
126300     END-IF.
126400     COMPUTE WKS-CLICK-IMP ROUNDED = WKS-ENGAGE-SCORE / 50 * 25.
126500     IF WKS-CLICK-IMP > 60
126600         MOVE 60 TO WKS-CLICK-IMP
126700     END-IF.
126800     COMPUTE WKS-CHURN-RED ROUNDED =
126900             (100 - WKS-CHURN-RISK) / 100 * 20.
127000     IF WKS-CHURN-RED > 30
127100         MOVE 30 TO WKS-CHURN-RED
127200     END-IF.
127300     COMPUTE WKS-RETENTION ROUNDED = WKS-CHURN-RED / 100.
127400     COMPUTE WKS-REV-MULTIPLIER ROUNDED =
127500             1 + ((WKS-OPEN-IMP + WKS-CLICK-IMP) / 200).
127600     COMPUTE WKS-IMPROVED-REV ROUNDED =
127700             WKS-BASE-REVENUE * (1 + WKS-RETENTION)
127800                              * WKS-REV-MULTIPLIER.
127900     COMPUTE WKS-REV-LIFT ROUNDED =
128000             WKS-IMPROVED-REV - WKS-BASE-REVENUE.
128100 3600-CALCULATE-REVENUE-IMPACT-EXIT.
128200     EXIT.
128300
128400******************************************************************
128500*   U5 -- L I N E A   D E   A S U N T O   P E R S O N A L I Z A D A
128600******************************************************************
128700 3700-PERSONALIZE-SUBJECT-LINE.
128800     MOVE SPACES TO WKS-SUBJ-WORK-A.
128900     EVALUATE WKS-ENG-SEGMENT
129000         WHEN 'HIGH  '
129100             STRING '*HOT* ' DELIMITED BY SIZE
129200                    WKS-BASE-SUBJECT DELIMITED BY SIZE
129300                    INTO WKS-SUBJ-WORK-A
129400         WHEN 'LOW   '
129500             STRING 'QUICK READ: ' DELIMITED BY SIZE
129600                    WKS-BASE-SUBJECT DELIMITED BY SIZE
129700                    INTO WKS-SUBJ-WORK-A
129800         WHEN OTHER
129900             MOVE WKS-BASE-SUBJECT TO WKS-SUBJ-WORK-A
130000     END-EVALUATE.
130100     MOVE 0 TO WKS-KEYWORD-HITS.
130200     IF WKS-FOCUS-SEGMENT = 'STOCK   '
130300         INSPECT WKS-BASE-SUBJECT TALLYING WKS-KEYWORD-HITS
130400             FOR ALL 'STOCK'
130500         IF WKS-KEYWORD-HITS > 0
130600             MOVE SPACES TO WKS-SUBJ-WORK-A
130700             STRING 'STOCK ALERT: ' DELIMITED BY SIZE
130800                    WKS-BASE-SUBJECT DELIMITED BY SIZE
130900                    INTO WKS-SUBJ-WORK-A
131000         END-IF
131100     ELSE
131200         IF WKS-FOCUS-SEGMENT = 'MARKET  '
131300             INSPECT WKS-BASE-SUBJECT
131400                 TALLYING WKS-KEYWORD-HITS FOR ALL 'MARKET'
131500             IF WKS-KEYWORD-HITS > 0
131600                 MOVE SPACES TO WKS-SUBJ-WORK-A
131700                 STRING 'MARKET UPDATE: ' DELIMITED BY SIZE
131800                        WKS-BASE-SUBJECT DELIMITED BY SIZE
131900                        INTO WKS-SUBJ-WORK-A
132000             END-IF
132100         END-IF
132200     END-IF.
132300     IF WKS-RISK-SEGMENT = 'HIGH  '
132400         MOVE SPACES TO WKS-SUBJ-WORK-B
132500         STRING "DON'T MISS: " DELIMITED BY SIZE
132600                WKS-SUBJ-WORK-A DELIMITED BY '    '
132700                INTO WKS-SUBJ-WORK-B
132800         MOVE WKS-SUBJ-WORK-B TO WKS-SUBJECT-LINE
132900     ELSE
133000         MOVE WKS-SUBJ-WORK-A TO WKS-SUBJECT-LINE
133100     END-IF.
133200 3700-PERSONALIZE-SUBJECT-LINE-EXIT.
133300     EXIT.
133400
133500******************************************************************
133600*   U6 -- O R D E N   D E L   C O N T E N I D O   P E R S O N A L
133700******************************************************************
133800 3800-PERSONALIZE-CONTENT-ORDER.
133900     PERFORM 3810-BUILD-ORDER-SCORES
134000                               THRU 3810-BUILD-ORDER-SCORES-EXIT
134100         VARYING OX FROM 1 BY 1 UNTIL OX > WKS-CONTENT-COUNT.
134200     PERFORM 3820-SORT-CONTENT-ORDER
134300                               THRU 3820-SORT-CONTENT-ORDER-EXIT.
134400 3800-PERSONALIZE-CONTENT-ORDER-EXIT.
134500     EXIT.
134600
134700 3810-BUILD-ORDER-SCORES.
134800     SET CX TO OX.
134900     MOVE OX TO WKS-ORDER-INDEX (OX).
135000     MOVE 0 TO WKS-ORDER-SCORE (OX).
135100     MOVE WCT-SECTION (CX) TO WKS-LOOKUP-KEY.
135200     PERFORM 3811-FIND-PREFERENCE-PCT
135300                              THRU 3811-FIND-PREFERENCE-PCT-EXIT.
135400     ADD WKS-PREF-PCT-FOUND TO WKS-ORDER-SCORE (OX).
135500     MOVE WCT-TYPE (CX) TO WKS-LOOKUP-KEY.
135600     PERFORM 3811-FIND-PREFERENCE-PCT
135700                              THRU 3811-FIND-PREFERENCE-PCT-EXIT.
135800     ADD WKS-PREF-PCT-FOUND TO WKS-ORDER-SCORE (OX).
135900 3810-BUILD-ORDER-SCORES-EXIT.
136000     EXIT.
136100
136200******************************************************************
136300*   B U S C A   L A   P R E F E R E N C I A   D E   S E C C I O N
136400*   ( S E   U S A   T A M B I E N   C O N T R A   E L   T I P O )
136500******************************************************************
136600 3811-FIND-PREFERENCE-PCT.
136700     MOVE 0   TO WKS-PREF-PCT-FOUND.
136800     SET WKS-TABLE-ENTRY-FOUND TO 'N'.
136900     PERFORM 3812-FIND-PREFERENCE-PCT-STEP
137000                          THRU 3812-FIND-PREFERENCE-PCT-STEP-EXIT
137100         VARYING SPX FROM 1 BY 1
137200         UNTIL SPX > WKS-SECTION-COUNT
137300            OR TABLE-ENTRY-WAS-FOUND.
137400 3811-FIND-PREFERENCE-PCT-EXIT.
137500     EXIT.
137600
137700 3812-FIND-PREFERENCE-PCT-STEP.
137800     IF WSP-SECTION (SPX) = WKS-LOOKUP-KEY
137900         MOVE WSP-PCT (SPX) TO WKS-PREF-PCT-FOUND
138000         SET WKS-TABLE-ENTRY-FOUND TO 'Y'
138100     END-IF.
138200 3812-FIND-PREFERENCE-PCT-STEP-EXIT.
138300     EXIT.
138400
138500******************************************************************
138600*   O R D E N A   L A   T A B L A   D E   I N D I C E S   P O R
138700*   P U N T A J E   D E S C E N D E N T E  ( B U R B U J A   E S T A
138800*   B L E ,   B U R O   E D I T O R I A L   L O   P I D I O   A S I )
138900******************************************************************
139000 3820-SORT-CONTENT-ORDER.
139100     IF WKS-CONTENT-COUNT > 1
139200         MOVE 'Y' TO WKS-ORDER-SWAPPED
139300         PERFORM 3822-SORT-CONTENT-ORDER-PASS
139400                            THRU 3822-SORT-CONTENT-ORDER-PASS-EXIT
139500             UNTIL NOT ORDER-TABLE-SWAPPED
139600     END-IF.
139700 3820-SORT-CONTENT-ORDER-EXIT.
139800     EXIT.
139900
140000 3822-SORT-CONTENT-ORDER-PASS.
140100     MOVE 'N' TO WKS-ORDER-SWAPPED.
140200     PERFORM 3821-SORT-CONTENT-ORDER-STEP
140300                            THRU 3821-SORT-CONTENT-ORDER-STEP-EXIT
140400         VARYING OX FROM 1 BY 1 UNTIL OX > WKS-CONTENT-COUNT - 1.
140500 3822-SORT-CONTENT-ORDER-PASS-EXIT.
140600     EXIT.
140700
140800 3821-SORT-CONTENT-ORDER-STEP.
140900     IF WKS-ORDER-SCORE (OX) < WKS-ORDER-SCORE (OX + 1)
141000         MOVE WKS-ORDER-INDEX (OX)     TO WKS-ORDER-TEMP-INDEX
141100         MOVE WKS-ORDER-SCORE (OX)     TO WKS-ORDER-TEMP-SCORE
141200         MOVE WKS-ORDER-INDEX (OX + 1) TO WKS-ORDER-INDEX (OX)
141300         MOVE WKS-ORDER-SCORE (OX + 1) TO WKS-ORDER-SCORE (OX)
141400         MOVE WKS-ORDER-TEMP-INDEX TO WKS-ORDER-INDEX (OX + 1)
141500         MOVE WKS-ORDER-TEMP-SCORE TO WKS-ORDER-SCORE (OX + 1)
141600         MOVE 'Y' TO WKS-ORDER-SWAPPED
141700     END-IF.
141800 3821-SORT-CONTENT-ORDER-STEP-EXIT.
141900     EXIT.
142000******************************************************************
142100*      G R A B A C I O N   D E L   P E R F I L   D E L
142200*      S U S C R I P T O R   ( P R O F F I L E )
142300******************************************************************
142400 4000-WRITE-PROFILE-RECORD.
142500     INITIALIZE SUBSCRIBER-PROFILE-RECORD.
142600     MOVE SUB-ID                TO PRF-SUB-ID.
142700     MOVE WKS-ENGAGE-SCORE      TO PRF-ENGAGE-SCORE.
142800     MOVE WKS-CHURN-RISK        TO PRF-CHURN-RISK.
142900     MOVE WKS-ENG-SEGMENT       TO PRF-ENG-SEGMENT.
143000     MOVE WKS-RISK-SEGMENT      TO PRF-RISK-SEGMENT.
143100     MOVE WKS-FOCUS-SEGMENT     TO PRF-FOCUS-SEGMENT.
143200     MOVE WKS-TOP-SECTION       TO PRF-TOP-SECTION.
143300     MOVE WKS-TOP-SECTION-PCT   TO PRF-TOP-SECTION-PCT.
143400     MOVE WKS-SEND-TIME         TO PRF-SEND-TIME.
143500     MOVE WKS-SEND-CONF         TO PRF-SEND-CONF.
143600     MOVE WKS-LEAD-SCORE        TO PRF-LEAD-SCORE.
143700     MOVE WKS-OPP-FLAG          TO PRF-OPP-FLAG.
143800     MOVE WKS-OPP-VALUE         TO PRF-OPP-VALUE.
143900     MOVE WKS-REV-LIFT          TO PRF-REV-LIFT.
144000     MOVE WKS-SUBJECT-LINE      TO PRF-SUBJECT-LINE.
144100     WRITE SUBSCRIBER-PROFILE-RECORD.
144200     IF FS-PROFFILE = '00'
144300         ADD 1 TO WKS-PROF-WRITTEN
144400     ELSE
144500         DISPLAY 'SUBSCR1 - WRITE ERROR ON PROFFILE, SUB-ID '
144600                 SUB-ID UPON CONSOLE
144700     END-IF.
144800 4000-WRITE-PROFILE-RECORD-EXIT.
144900     EXIT.
145000
145100******************************************************************
145200*   A C U M U L A   T O T A L E S   D E L   R E P O R T E   ( U 1 2 )
145300******************************************************************
145400 4100-ACCUMULATE-REPORT-TOTALS.
145500     ADD 1 TO WKS-TOTAL-SUBSCRIBERS.
145600     EVALUATE WKS-ENG-SEGMENT
145700         WHEN 'HIGH  '
145800             ADD 1 TO WKS-ENG-HIGH-COUNT
145900             ADD WKS-ENGAGE-SCORE TO WKS-ENG-SCORE-SUM-HIGH
146000         WHEN 'MEDIUM'
146100             ADD 1 TO WKS-ENG-MEDIUM-COUNT
146200             ADD WKS-ENGAGE-SCORE TO WKS-ENG-SCORE-SUM-MEDIUM
146300         WHEN 'LOW   '
146400             ADD 1 TO WKS-ENG-LOW-COUNT
146500             ADD WKS-ENGAGE-SCORE TO WKS-ENG-SCORE-SUM-LOW
146600     END-EVALUATE.
146700     EVALUATE WKS-RISK-SEGMENT
146800         WHEN 'HIGH  '
146900             ADD 1 TO WKS-RISK-HIGH-COUNT
147000         WHEN 'MEDIUM'
147100             ADD 1 TO WKS-RISK-MEDIUM-COUNT
147200         WHEN 'LOW   '
147300             ADD 1 TO WKS-RISK-LOW-COUNT
147400     END-EVALUATE.
147500     EVALUATE WKS-FOCUS-SEGMENT
147600         WHEN 'STOCK   '
147700             ADD 1 TO WKS-FOCUS-STOCK-COUNT
147800         WHEN 'MARKET  '
147900             ADD 1 TO WKS-FOCUS-MARKET-COUNT
148000         WHEN 'NEWS    '
148100             ADD 1 TO WKS-FOCUS-NEWS-COUNT
148200     END-EVALUATE.
148300     ADD WKS-REV-LIFT TO WKS-TOTAL-REV-LIFT.
148400 4100-ACCUMULATE-REPORT-TOTALS-EXIT.
148500     EXIT.
148600
148700******************************************************************
148800*   03/30/2019 T.N.  REQ-6015 -- REIMPRIME EL ENCABEZADO CADA 60  REQ6015 
148900*   LINEAS DE DETALLE.
149000******************************************************************
149100 4200-PRINT-DETAIL-LINE.
149200     IF WKS-LINE-COUNT >= 60
149300         PERFORM 1400-PRINT-REPORT-HEADING
149400                              THRU 1400-PRINT-REPORT-HEADING-EXIT
149500     END-IF.
149600     MOVE SPACES          TO WKS-DETAIL-NAME.
149700     STRING SUB-LAST-NAME  DELIMITED BY SPACE
149800            ', '           DELIMITED BY SIZE
149900            SUB-FIRST-NAME DELIMITED BY SPACE
150000            INTO WKS-DETAIL-NAME.
150100     MOVE SPACES         TO RPT-DETAIL-LINE.
150200     MOVE SUB-ID         TO RPT-D-SUBID.
150300     MOVE WKS-DETAIL-NAME  TO RPT-D-NAME.
150400     MOVE SUB-TIER         TO RPT-D-TIER.
150500     MOVE WKS-ENGAGE-SCORE TO RPT-D-ENGAGE.
150600     MOVE WKS-CHURN-RISK   TO RPT-D-CHURN.
150700     MOVE WKS-ENG-SEGMENT  TO RPT-D-ENGSEG.
150800     MOVE WKS-RISK-SEGMENT TO RPT-D-RISKSEG.
150900     MOVE WKS-FOCUS-SEGMENT TO RPT-D-FOCUS.
151000     MOVE WKS-SEND-TIME    TO RPT-D-SENDTIME.
151100     MOVE WKS-LEAD-SCORE   TO RPT-D-LEAD.
151200     MOVE WKS-OPP-FLAG     TO RPT-D-OPPFLAG.
151300     MOVE WKS-OPP-VALUE    TO RPT-D-OPPVALUE.
151400     MOVE WKS-REV-LIFT    TO RPT-D-REVLIFT.
151500     MOVE WKS-SUBJECT-LINE (1:14) TO RPT-D-SUBJECT.
151600     MOVE RPT-DETAIL-LINE TO RPT-LINE.
151700     WRITE RPT-LINE AFTER 1.
151800     ADD 1 TO WKS-LINE-COUNT.
151900 4200-PRINT-DETAIL-LINE-EXIT.
152000     EXIT.
152100******************************************************************
152200*   U12 -- P A N E L   D E   A N A L I T I C A   D E L   E D I T O R
152300******************************************************************
152400 5000-PRINT-ANALYTICS-REPORT.
152500     PERFORM 5100-COMPUTE-DASHBOARD-TOTALS
152600                             THRU 5100-COMPUTE-DASHBOARD-TOTALS-EXIT.
152700     PERFORM 5300-PRINT-SUMMARY-TOTALS
152800                             THRU 5300-PRINT-SUMMARY-TOTALS-EXIT.
152900     PERFORM 5400-PRINT-SEGMENT-DISTRIBUTION
153000                          THRU 5400-PRINT-SEGMENT-DISTRIBUTION-EXIT.
153100     PERFORM 5500-PRINT-DAILY-TREND
153200                                 THRU 5500-PRINT-DAILY-TREND-EXIT.
153300     PERFORM 5600-PRINT-PEAK-AND-TOP-SEGMENT
153400                        THRU 5600-PRINT-PEAK-AND-TOP-SEGMENT-EXIT.
153500     PERFORM 5700-PRINT-REVENUE-OPPORTUNITY
153600                          THRU 5700-PRINT-REVENUE-OPPORTUNITY-EXIT.
153700     PERFORM 5800-PRINT-CONTROL-TOTALS
153800                               THRU 5800-PRINT-CONTROL-TOTALS-EXIT.
153900 5000-PRINT-ANALYTICS-REPORT-EXIT.
154000     EXIT.
154100
154200*   06/03/2021 T.N.  REQ-6203 -- OPEN/CLICK RATES WERE DIVIDING BY REQ6203
154300*   TOTAL WINDOW EVENTS INSTEAD OF SUBSCRIBERS TIMES WINDOW DAYS.
154400 5100-COMPUTE-DASHBOARD-TOTALS.
154500     COMPUTE WKS-TOTAL-EMAILS-SENT =
154600             WKS-TOTAL-SUBSCRIBERS * WKS-WINDOW-DAYS.
154700     IF WKS-TOTAL-SUBSCRIBERS = 0
154800         MOVE 0 TO WKS-OVERALL-OPEN-RATE
154900         MOVE 0 TO WKS-OVERALL-CLICK-RATE
155000     ELSE
155100         COMPUTE WKS-OVERALL-OPEN-RATE ROUNDED =
155200             WKS-TOTAL-OPENS-WINDOW / WKS-TOTAL-EMAILS-SENT * 100
155300         COMPUTE WKS-OVERALL-CLICK-RATE ROUNDED =
155400             WKS-TOTAL-CLICKS-WINDOW / WKS-TOTAL-EMAILS-SENT * 100
155500     END-IF.
155600     MOVE 0 TO WKS-DASH-PEAK-HR-COUNT.
155700     MOVE 0 TO WKS-DASH-PEAK-HOUR.
155800     PERFORM 5110-FIND-DASH-PEAK-HOUR
155900                              THRU 5110-FIND-DASH-PEAK-HOUR-EXIT
156000         VARYING HX FROM 1 BY 1 UNTIL HX > 24.
156100     MOVE 0 TO WKS-DASH-PEAK-WD-COUNT.
156200     MOVE 1 TO WKS-DASH-PEAK-WEEKDAY.
156300     PERFORM 5120-FIND-DASH-PEAK-WEEKDAY
156400                           THRU 5120-FIND-DASH-PEAK-WEEKDAY-EXIT
156500         VARYING WX FROM 1 BY 1 UNTIL WX > 7.
156600     PERFORM 5130-FIND-TOP-DASHBOARD-SEGMENT
156700                        THRU 5130-FIND-TOP-DASHBOARD-SEGMENT-EXIT.
156800     COMPUTE WKS-TOTAL-REV-OPPORTUNITY =
156900             WKS-TOTAL-REV-LIFT.
157000 5100-COMPUTE-DASHBOARD-TOTALS-EXIT.
157100     EXIT.
157200
157300 5110-FIND-DASH-PEAK-HOUR.
157400     IF WKS-GLOBAL-HOUR-TALLY (HX) > WKS-DASH-PEAK-HR-COUNT
157500         MOVE WKS-GLOBAL-HOUR-TALLY (HX) TO WKS-DASH-PEAK-HR-COUNT
157600         COMPUTE WKS-DASH-PEAK-HOUR = HX - 1
157700     END-IF.
157800 5110-FIND-DASH-PEAK-HOUR-EXIT.
157900     EXIT.
158000
158100 5120-FIND-DASH-PEAK-WEEKDAY.
158200     IF WKS-GLOBAL-WEEKDAY-TALLY (WX) > WKS-DASH-PEAK-WD-COUNT
158300         MOVE WKS-GLOBAL-WEEKDAY-TALLY (WX)
158400                                       TO WKS-DASH-PEAK-WD-COUNT
158500         SET WKS-DASH-PEAK-WEEKDAY TO WX
158600     END-IF.
158700 5120-FIND-DASH-PEAK-WEEKDAY-EXIT.
158800     EXIT.
158900
159000******************************************************************
159100*   S E G M E N T O   D E   C O M P O R T A M I E N T O   C O N
159200*   E L   M A Y O R   P R O M E D I O   D E   E N G A G E   ( U12 )
159300******************************************************************
159400 5130-FIND-TOP-DASHBOARD-SEGMENT.
159500     MOVE SPACES TO WKS-TOP-SEGMENT-NAME.
159600     MOVE 0      TO WKS-TOP-SEGMENT-AVG.
159700     IF WKS-ENG-HIGH-COUNT > 0
159800         COMPUTE WKS-TOP-SEGMENT-AVG ROUNDED =
159900             WKS-ENG-SCORE-SUM-HIGH / WKS-ENG-HIGH-COUNT
160000         MOVE 'HIGH  ' TO WKS-TOP-SEGMENT-NAME
160100     END-IF.
160200     IF WKS-ENG-MEDIUM-COUNT > 0
160300         COMPUTE WKS-PREF-PCT-FOUND ROUNDED =
160400             WKS-ENG-SCORE-SUM-MEDIUM / WKS-ENG-MEDIUM-COUNT
160500         IF WKS-PREF-PCT-FOUND > WKS-TOP-SEGMENT-AVG
160600             MOVE WKS-PREF-PCT-FOUND TO WKS-TOP-SEGMENT-AVG
160700             MOVE 'MEDIUM' TO WKS-TOP-SEGMENT-NAME
160800         END-IF
160900     END-IF.
161000     IF WKS-ENG-LOW-COUNT > 0
161100         COMPUTE WKS-PREF-PCT-FOUND ROUNDED =
161200             WKS-ENG-SCORE-SUM-LOW / WKS-ENG-LOW-COUNT
161300         IF WKS-PREF-PCT-FOUND > WKS-TOP-SEGMENT-AVG
161400             MOVE WKS-PREF-PCT-FOUND TO WKS-TOP-SEGMENT-AVG
161500             MOVE 'LOW   ' TO WKS-TOP-SEGMENT-NAME
161600         END-IF
161700     END-IF.
161800 5130-FIND-TOP-DASHBOARD-SEGMENT-EXIT.
161900     EXIT.
162000
162100 5300-PRINT-SUMMARY-TOTALS.
162200     MOVE SPACES TO RPT-TEXT-LINE.
162300     MOVE 'PUBLISHER ANALYTICS SUMMARY' TO RPT-TEXT-MSG.
162400     MOVE RPT-TEXT-LINE TO RPT-LINE.
162500     WRITE RPT-LINE AFTER 2.
162600     MOVE SPACES TO RPT-CONTROL-TOTALS-LINE.
162700     MOVE 'SUBSCRIBERS PROCESSED'      TO RPT-CT-LABEL.
162800     MOVE WKS-TOTAL-SUBSCRIBERS        TO RPT-CT-VALUE.
162900     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
163000     WRITE RPT-LINE AFTER 1.
163100     MOVE 'WINDOW EVENTS'              TO RPT-CT-LABEL.
163200     MOVE WKS-TOTAL-WINDOW-EVENTS      TO RPT-CT-VALUE.
163300     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
163400     WRITE RPT-LINE AFTER 1.
163500     MOVE 'WINDOW OPENS'               TO RPT-CT-LABEL.
163600     MOVE WKS-TOTAL-OPENS-WINDOW       TO RPT-CT-VALUE.
163700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
163800     WRITE RPT-LINE AFTER 1.
163900     MOVE 'WINDOW CLICKS'              TO RPT-CT-LABEL.
164000     MOVE WKS-TOTAL-CLICKS-WINDOW      TO RPT-CT-VALUE.
164100     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
164200     WRITE RPT-LINE AFTER 1.
164300     MOVE SPACES TO RPT-RATE-LINE.
164400     MOVE 'OVERALL OPEN RATE PCT'       TO RPT-RATE-LABEL.
164500     MOVE WKS-OVERALL-OPEN-RATE         TO RPT-RATE-VALUE.
164600     MOVE RPT-RATE-LINE TO RPT-LINE.
164700     WRITE RPT-LINE AFTER 1.
164800     MOVE 'OVERALL CLICK RATE PCT'      TO RPT-RATE-LABEL.
164900     MOVE WKS-OVERALL-CLICK-RATE        TO RPT-RATE-VALUE.
165000     MOVE RPT-RATE-LINE TO RPT-LINE.
165100     WRITE RPT-LINE AFTER 1.
165200 5300-PRINT-SUMMARY-TOTALS-EXIT.
165300     EXIT.
165400
165500 5400-PRINT-SEGMENT-DISTRIBUTION.
165600     MOVE SPACES TO RPT-TEXT-LINE.
165700     MOVE 'ENGAGEMENT / CHURN / FOCUS SEGMENT DISTRIBUTION'
165800                                       TO RPT-TEXT-MSG.
165900     MOVE RPT-TEXT-LINE TO RPT-LINE.
166000     WRITE RPT-LINE AFTER 2.
166100     MOVE SPACES TO RPT-CONTROL-TOTALS-LINE.
166200     MOVE 'ENGAGEMENT HIGH/MED/LOW'    TO RPT-CT-LABEL.
166300     MOVE WKS-ENG-HIGH-COUNT           TO RPT-CT-VALUE.
166400     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
166500     WRITE RPT-LINE AFTER 1.
166600     MOVE WKS-ENG-MEDIUM-COUNT         TO RPT-CT-VALUE.
166700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
166800     WRITE RPT-LINE AFTER 1.
166900     MOVE WKS-ENG-LOW-COUNT            TO RPT-CT-VALUE.
167000     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
167100     WRITE RPT-LINE AFTER 1.
167200     MOVE 'CHURN-RISK HIGH/MED/LOW'    TO RPT-CT-LABEL.
167300     MOVE WKS-RISK-HIGH-COUNT          TO RPT-CT-VALUE.
167400     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
167500     WRITE RPT-LINE AFTER 1.
167600     MOVE WKS-RISK-MEDIUM-COUNT        TO RPT-CT-VALUE.
167700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
167800     WRITE RPT-LINE AFTER 1.
167900     MOVE WKS-RISK-LOW-COUNT           TO RPT-CT-VALUE.
168000     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
168100     WRITE RPT-LINE AFTER 1.
168200     MOVE 'FOCUS STOCK/MARKET/NEWS'    TO RPT-CT-LABEL.
168300     MOVE WKS-FOCUS-STOCK-COUNT        TO RPT-CT-VALUE.
168400     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
168500     WRITE RPT-LINE AFTER 1.
168600     MOVE WKS-FOCUS-MARKET-COUNT       TO RPT-CT-VALUE.
168700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
168800     WRITE RPT-LINE AFTER 1.
168900     MOVE WKS-FOCUS-NEWS-COUNT         TO RPT-CT-VALUE.
169000     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
169100     WRITE RPT-LINE AFTER 1.
169200 5400-PRINT-SEGMENT-DISTRIBUTION-EXIT.
169300     EXIT.
169400
169500*   06/03/2021 T.N.  REQ-6203 -- DAILY TREND NOW PRINTS THE OPEN/  REQ6203
169600*   CLICK RATE PERCENTAGES ALONGSIDE THE RAW COUNTS.
169700 5500-PRINT-DAILY-TREND.
169800     MOVE SPACES TO RPT-TEXT-LINE.
169900     MOVE 'DAILY OPEN / CLICK TREND (OLDEST DAY FIRST)'
170000                                       TO RPT-TEXT-MSG.
170100     MOVE RPT-TEXT-LINE TO RPT-LINE.
170200     WRITE RPT-LINE AFTER 2.
170300     PERFORM 5510-PRINT-DAILY-TREND-LINE
170400                              THRU 5510-PRINT-DAILY-TREND-LINE-EXIT
170500         VARYING WKS-DAY-IDX FROM 7 BY -1 UNTIL WKS-DAY-IDX < 1.
170600 5500-PRINT-DAILY-TREND-EXIT.
170700     EXIT.
170800
170900 5510-PRINT-DAILY-TREND-LINE.
171000     MOVE SPACES TO RPT-DAILY-TREND-LINE.
171100     MOVE WKS-DAY-IDX TO RPT-DT-DAY.
171200     MOVE WKS-DAILY-OPENS  (WKS-DAY-IDX) TO RPT-DT-OPENS.
171300     MOVE WKS-DAILY-CLICKS (WKS-DAY-IDX) TO RPT-DT-CLICKS.
171400     IF WKS-TOTAL-SUBSCRIBERS = 0
171500         MOVE 0 TO RPT-DT-OPEN-RATE
171600         MOVE 0 TO RPT-DT-CLICK-RATE
171700     ELSE
171800         COMPUTE RPT-DT-OPEN-RATE ROUNDED =
171900             WKS-DAILY-OPENS (WKS-DAY-IDX) / WKS-TOTAL-SUBSCRIBERS * 100
172000         COMPUTE RPT-DT-CLICK-RATE ROUNDED =
172100             WKS-DAILY-CLICKS (WKS-DAY-IDX) / WKS-TOTAL-SUBSCRIBERS * 100
172200     END-IF.
172300     MOVE RPT-DAILY-TREND-LINE TO RPT-LINE.
172400     WRITE RPT-LINE AFTER 1.
172500 5510-PRINT-DAILY-TREND-LINE-EXIT.
172600     EXIT.
172700
172800 5600-PRINT-PEAK-AND-TOP-SEGMENT.
172900     MOVE SPACES TO RPT-TEXT-LINE.
173000     MOVE 'PEAK OPEN HOUR / WEEKDAY AND TOP SEGMENT'
173100                                       TO RPT-TEXT-MSG.
173200     MOVE RPT-TEXT-LINE TO RPT-LINE.
173300     WRITE RPT-LINE AFTER 2.
173400     MOVE SPACES TO RPT-CONTROL-TOTALS-LINE.
173500     MOVE 'PEAK HOUR (0-23)'           TO RPT-CT-LABEL.
173600     MOVE WKS-DASH-PEAK-HOUR           TO RPT-CT-VALUE.
173700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
173800     WRITE RPT-LINE AFTER 1.
173900     MOVE 'PEAK WEEKDAY (1-7)'         TO RPT-CT-LABEL.
174000     MOVE WKS-DASH-PEAK-WEEKDAY        TO RPT-CT-VALUE.
174100     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
174200     WRITE RPT-LINE AFTER 1.
174300     MOVE SPACES TO RPT-TEXT-LINE.
174400     STRING 'TOP ENGAGEMENT SEGMENT: ' DELIMITED BY SIZE
174500            WKS-TOP-SEGMENT-NAME       DELIMITED BY SIZE
174600            INTO RPT-TEXT-MSG.
174700     MOVE RPT-TEXT-LINE TO RPT-LINE.
174800     WRITE RPT-LINE AFTER 1.
174900 5600-PRINT-PEAK-AND-TOP-SEGMENT-EXIT.
175000     EXIT.
175100
175200*   06/03/2021 T.N.  REQ-6203 -- REVENUE OPPORTUNITY NOW PRINTS    REQ6203
175300*   AS EDITED CURRENCY INSTEAD OF AN UNSIGNED TIMES-100 INTEGER.
175400 5700-PRINT-REVENUE-OPPORTUNITY.
175500     MOVE SPACES TO RPT-TEXT-LINE.
175600     MOVE 'PROJECTED REVENUE OPPORTUNITY' TO RPT-TEXT-MSG.
175700     MOVE RPT-TEXT-LINE TO RPT-LINE.
175800     WRITE RPT-LINE AFTER 2.
175900     MOVE SPACES TO RPT-REVENUE-LINE.
176000     MOVE 'TOTAL PROJECTED ANNUAL REV'  TO RPT-REV-LABEL.
176100     MOVE WKS-TOTAL-REV-OPPORTUNITY    TO RPT-REV-VALUE.
176200     MOVE RPT-REVENUE-LINE TO RPT-LINE.
176300     WRITE RPT-LINE AFTER 1.
176400 5700-PRINT-REVENUE-OPPORTUNITY-EXIT.
176500     EXIT.
176600
176700 5800-PRINT-CONTROL-TOTALS.
176800     MOVE SPACES TO RPT-TEXT-LINE.
176900     MOVE 'END-OF-JOB CONTROL TOTALS' TO RPT-TEXT-MSG.
177000     MOVE RPT-TEXT-LINE TO RPT-LINE.
177100     WRITE RPT-LINE AFTER 2.
177200     MOVE SPACES TO RPT-CONTROL-TOTALS-LINE.
177300     MOVE 'SUBSFILE RECORDS READ'      TO RPT-CT-LABEL.
177400     MOVE WKS-SUBS-READ                TO RPT-CT-VALUE.
177500     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
177600     WRITE RPT-LINE AFTER 1.
177700     MOVE 'EVNTFILE RECORDS READ'      TO RPT-CT-LABEL.
177800     MOVE WKS-EVNT-READ                TO RPT-CT-VALUE.
177900     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
178000     WRITE RPT-LINE AFTER 1.
178100     MOVE 'EVNTFILE UNMATCHED SKIPPED' TO RPT-CT-LABEL.
178200     MOVE WKS-EVNT-UNMATCHED           TO RPT-CT-VALUE.
178300     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
178400     WRITE RPT-LINE AFTER 1.
178500     MOVE 'CONTFILE RECORDS READ'      TO RPT-CT-LABEL.
178600     MOVE WKS-CONT-READ                TO RPT-CT-VALUE.
178700     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
178800     WRITE RPT-LINE AFTER 1.
178900     MOVE 'CONTENT ITEMS SCORED (U10)'  TO RPT-CT-LABEL.
179000     MOVE WKS-CONT-PERF-EVALUATED       TO RPT-CT-VALUE.
179100     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
179200     WRITE RPT-LINE AFTER 1.
179300     MOVE 'PROFFILE RECORDS WRITTEN'   TO RPT-CT-LABEL.
179400     MOVE WKS-PROF-WRITTEN             TO RPT-CT-VALUE.
179500     MOVE RPT-CONTROL-TOTALS-LINE TO RPT-LINE.
179600     WRITE RPT-LINE AFTER 1.
179700 5800-PRINT-CONTROL-TOTALS-EXIT.
179800     EXIT.
179900
180000******************************************************************
180100*              C I E R R E   D E L   P R O C E S O
180200******************************************************************
180300 9000-TERMINATE.
180400     PERFORM 9900-DISPLAY-CONTROL-TOTALS
180500                             THRU 9900-DISPLAY-CONTROL-TOTALS-EXIT.
180600     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
180700 9000-TERMINATE-EXIT.
180800     EXIT.
180900
181000 9100-CLOSE-FILES.
181100     CLOSE PARMFILE SUBSFILE EVNTFILE CONTFILE PROFFILE RPTFILE.
181200 9100-CLOSE-FILES-EXIT.
181300     EXIT.
181400
181500 9900-DISPLAY-CONTROL-TOTALS.
181600     DISPLAY 'SUBSCR1 - RUN COMPLETE' UPON CONSOLE.
181700     DISPLAY 'SUBSFILE READ      = ' WKS-SUBS-READ UPON CONSOLE.
181800     DISPLAY 'EVNTFILE READ      = ' WKS-EVNT-READ UPON CONSOLE.
181900     DISPLAY 'EVNTFILE UNMATCHED = ' WKS-EVNT-UNMATCHED
182000             UPON CONSOLE.
182100     DISPLAY 'CONTFILE READ      = ' WKS-CONT-READ UPON CONSOLE.
182200     DISPLAY 'PROFFILE WRITTEN   = ' WKS-PROF-WRITTEN
182300             UPON CONSOLE.
182400 9900-DISPLAY-CONTROL-TOTALS-EXIT.
182500     EXIT.
182600 END PROGRAM SUBSCR1.
